000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USER-MAINTENANCE.
000300 AUTHOR.        R. K. DELACRUZ.
000400 INSTALLATION.  FINSERV DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   PFA.TIP10  -  USER-MAINTENANCE                              *
001100*                                                                 *
001200*   NIGHTLY USER-MASTER MAINTENANCE PASS FOR THE PERSONAL        *
001300*   FINANCE ASSISTANT (PFA) SUBSYSTEM.  THIS STEP IS THE FIRST   *
001400*   LEG OF THE NIGHTLY PFA CYCLE - IT MUST RUN AND COMPLETE      *
001500*   CLEAN BEFORE PFA.TIP20 (ACCOUNT-MAINTENANCE) IS SCHEDULED,   *
001600*   SINCE TIP20 VALIDATES EACH ACCOUNT'S OWNING USER AGAINST     *
001700*   THE REBUILT USER-MASTER-NEW-FILE.                            *
001800*                                                                 *
001900*   PROCESSING IS A CLASSIC OLD-MASTER/NEW-MASTER REBUILD.  THE  *
002000*   OLD USER-MASTER-FILE IS READ ENTIRELY INTO AN IN-MEMORY      *
002100*   TABLE (WS-USER-TABLE) BECAUSE THIS SHOP'S BATCH COMPILE      *
002200*   OPTIONS DO NOT CARRY INDEXED (VSAM/ISAM) SUPPORT FOR LINE-   *
002300*   SEQUENTIAL WORK FILES - SO RANDOM LOOK-UP BY USER ID HAS TO  *
002400*   BE DONE WITH A LINEAR TABLE SCAN RATHER THAN A KEYED READ.   *
002500*   EVERY ADD/CHANGE/REMOVE REQUEST ON THE USER-MAINT-FILE IS    *
002600*   APPLIED AGAINST THAT TABLE, THEN THE SURVIVING (NON-DELETED) *
002700*   ENTRIES ARE WRITTEN OUT TO USER-MASTER-NEW-FILE, WHICH THE   *
002800*   OPERATOR RENAMES OVER THE OLD MASTER AFTER THE STEP ENDS     *
002900*   WITH A CLEAN CONDITION CODE - THIS PROGRAM NEVER OVERWRITES  *
003000*   THE INPUT MASTER DIRECTLY.                                   *
003100*                                                                 *
003200*   ONE-EMAIL-PER-USER IS THE ONLY EDIT THIS STEP ENFORCES - NO  *
003300*   ACCOUNT, BUDGET OR TRANSACTION DATA IS TOUCHED HERE.  ONE    *
003400*   RESULT-LOG LINE IS WRITTEN FOR EVERY ACCEPTED OR REJECTED    *
003500*   REQUEST SO THE ON-LINE HELP DESK CAN ANSWER "WHY DID MY      *
003600*   OVERNIGHT PROFILE CHANGE NOT TAKE" WITHOUT RERUNNING ANYTHING.*
003700*****************************************************************
003800*
003900*****************************************************************
004000*                     C H A N G E   L O G                       *
004100*-----------------------------------------------------------------
004200* DATE      BY   REQUEST    DESCRIPTION                   CRNO
004300*-----------------------------------------------------------------
004400* 03/11/88  RKD  PFA-0001   ORIGINAL CODING.               CR0001
004500* 09/02/89  RKD  PFA-0014   DUP-EMAIL REJECT ON CHANGE.    CR0014
004600*                           (CHANGE REQUESTS WERE SLIPPING CR0014
004700*                           A SECOND USER ONTO AN EMAIL    CR0014
004800*                           ALREADY HELD BY SOMEONE ELSE.) CR0014
004900* 02/18/91  LMW  PFA-0033   TABLE SIZE 200 TO 500 - USER   CR0033
005000*                           BASE PASSED 200 AND THE RUN    CR0033
005100*                           WAS ABENDING ON TABLE OVERFLOW.CR0033
005200* 07/30/93  LMW  PFA-0051   WIDENED REASON TEXT ON THE     CR0051
005300*                           RESULT LOG SO THE HELP DESK    CR0051
005400*                           SCREEN COULD SHOW A FULL       CR0051
005500*                           SENTENCE INSTEAD OF A CODE.    CR0051
005600* 11/14/95  DJT  PFA-0070   LOG UNKNOWN ACTION CODE - A    CR0070
005700*                           BAD TRANSMIT FROM THE ON-LINE  CR0070
005800*                           SIDE WAS SILENTLY DROPPED.     CR0070
005900* 01/05/99  DJT  PFA-0088   Y2K REVIEW - CONFIRMED DATES   CR0088
006000*                           ARE FULL CCYYMMDD THROUGHOUT,  CR0088
006100*                           NO 2-DIGIT YEAR WINDOWING.     CR0088
006200* 06/21/01  SPN  PFA-0102   REBUILD NOW DROPS DELETED      CR0102
006300*                           USERS INSTEAD OF CARRYING A    CR0102
006400*                           TOMBSTONE ROW FORWARD.         CR0102
006500* 04/09/04  SPN  PFA-0119   ADDED RUN TOTALS ON CONSOLE    CR0119
006600*                           FOR THE OVERNIGHT OPERATOR     CR0119
006700*                           LOG REVIEW.                    CR0119
006800*****************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200*
007300*    SPECIAL-NAMES IS CARRIED FROM THE SHOP STANDARD HEADER EVEN
007400*    THOUGH THIS STEP HAS NO PRINTER OUTPUT - C01 IS RESERVED
007500*    FOR ANY FUTURE EXCEPTION LISTING OFF THE RESULT LOG.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100*
008200*    OLD USER MASTER - READ ONLY, LOADED ENTIRELY INTO TABLE.
008300     SELECT USER-MASTER-FILE ASSIGN TO USERMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-USER-MASTER-STATUS.
008600*
008700*    NEW USER MASTER - REBUILT OUTPUT, SWAPPED IN BY THE OPERATOR.
008800     SELECT USER-MASTER-NEW-FILE ASSIGN TO USRMSTNW
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-USER-MASTER-NEW-STATUS.
009100*
009200*    MAINTENANCE TRANSACTIONS FROM THE ON-LINE SIDE - ONE ADD,
009300*    CHANGE OR DELETE REQUEST PER RECORD.
009400     SELECT USER-MAINT-FILE ASSIGN TO USRMAINT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-USER-MAINT-STATUS.
009700*
009800*    ACCEPT/REJECT AUDIT TRAIL - SHARED RECORD SHAPE WITH THE
009900*    OTHER THREE PFA NIGHTLY STEPS, EACH KEEPING ITS OWN COPY.
010000     SELECT RESULT-LOG-OUT ASSIGN TO RESULTLG
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-RESULT-LOG-STATUS.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700*    USER-MASTER-RECORD - ONE ROW PER REGISTERED PFA USER.  THE
010800*    MASTER ID IS THE KEY EVERY OTHER PFA FILE (ACCOUNT, BUDGET,
010900*    TRANSACTION) CARRIES FORWARD AS ITS OWNING-USER FOREIGN KEY.
011000 FD  USER-MASTER-FILE.
011100 01  USER-MASTER-RECORD.
011200     05  USR-ID                    PIC 9(09).
011300     05  USR-FIRST-NAME            PIC X(30).
011400     05  USR-LAST-NAME             PIC X(30).
011500     05  USR-EMAIL                 PIC X(60).
011600     05  FILLER                    PIC X(01).
011700*
011800*    ALTERNATE NAME VIEW OF THE MASTER RECORD - USED ONLY TO
011900*    PUT A READABLE NAME ON THE OPERATOR CONSOLE WHEN A
012000*    DUPLICATE-EMAIL REJECT FIRES.  NOT WIRED INTO ANY EDIT.
012100 01  USER-MASTER-NAME-VIEW REDEFINES USER-MASTER-RECORD.
012200     05  UNV-ID                    PIC 9(09).
012300     05  UNV-FULL-NAME             PIC X(60).
012400     05  FILLER                    PIC X(70).
012500*
012600*    REBUILT MASTER - SAME SHAPE AS THE RECORD ABOVE, SEPARATE
012700*    FD BECAUSE THIS SHOP NEVER OPENS A FILE I-O AGAINST ITSELF;
012800*    THE OLD MASTER STAYS OPEN INPUT-ONLY FOR THE WHOLE RUN.
012900 FD  USER-MASTER-NEW-FILE.
013000 01  USER-MASTER-NEW-RECORD.
013100     05  UMN-ID                    PIC 9(09).
013200     05  UMN-FIRST-NAME            PIC X(30).
013300     05  UMN-LAST-NAME             PIC X(30).
013400     05  UMN-EMAIL                 PIC X(60).
013500     05  FILLER                    PIC X(01).
013600*
013700*    USER-MAINT-RECORD - ONE ADD/CHANGE/DELETE REQUEST PER ROW,
013800*    AS QUEUED UP DURING THE DAY BY THE ON-LINE PROFILE SCREEN.
013900*    ACTION CODE 88-LEVELS DRIVE THE DISPATCH IN 1050 BELOW.
014000 FD  USER-MAINT-FILE.
014100 01  USER-MAINT-RECORD.
014200     05  UMT-ACTION-CDE            PIC X(01).
014300         88  UMT-ACTION-ADD              VALUE 'A'.
014400         88  UMT-ACTION-CHANGE           VALUE 'C'.
014500         88  UMT-ACTION-DELETE           VALUE 'D'.
014600     05  UMT-ID                    PIC 9(09).
014700     05  UMT-FIRST-NAME            PIC X(30).
014800     05  UMT-LAST-NAME             PIC X(30).
014900     05  UMT-EMAIL                 PIC X(60).
015000     05  FILLER                    PIC X(04).
015100*
015200*    ALTERNATE VIEW SPLITTING THE MAINTENANCE RECORD'S EMAIL
015300*    INTO MAILBOX AND DOMAIN HALVES.  CARRIED FROM AN EARLIER
015400*    FREE-MAIL-DOMAIN EDIT THAT WAS DROPPED WHEN THE ON-LINE
015500*    SIDE TOOK OVER DOMAIN SCREENING; LEFT HERE SINCE THE
015600*    UNDERLYING LAYOUT STILL SUPPORTS IT IF THAT EDIT RETURNS.
015700 01  USER-MAINT-EMAIL-VIEW REDEFINES USER-MAINT-RECORD.
015800     05  FILLER                    PIC X(40).
015900     05  UEV-EMAIL-MAILBOX         PIC X(30).
016000     05  UEV-EMAIL-DOMAIN          PIC X(30).
016100     05  FILLER                    PIC X(04).
016200*
016300*    RESULT-LOG-RECORD - ONE LINE PER ACCEPTED OR REJECTED
016400*    MAINTENANCE ACTION.  THE SAME 120-BYTE SHAPE IS DUPLICATED
016500*    IN TIP20, TIP25 AND TIP30 SINCE THIS SHOP HAS NEVER KEPT A
016600*    SHARED COPY-MEMBER LIBRARY FOR ANYTHING BUT TRANSMISSION
016700*    RECORDS.
016800 FD  RESULT-LOG-OUT.
016900 01  RESULT-LOG-RECORD.
017000     05  RLG-RUN-DATE              PIC 9(08).
017100     05  RLG-PROGRAM-ID            PIC X(08).
017200     05  RLG-ENTITY-TYPE           PIC X(10).
017300     05  RLG-KEY-ID                PIC 9(09).
017400     05  RLG-ACTION-CDE            PIC X(01).
017500         88  RLG-ACTION-IS-ADD           VALUE 'A'.
017600         88  RLG-ACTION-IS-CHANGE        VALUE 'C'.
017700         88  RLG-ACTION-IS-DELETE        VALUE 'D'.
017800     05  RLG-RESULT-CDE            PIC X(01).
017900         88  RLG-RESULT-ACCEPTED         VALUE 'Y'.
018000         88  RLG-RESULT-REJECTED         VALUE 'N'.
018100     05  RLG-REASON-TEXT           PIC X(60).
018200     05  FILLER                    PIC X(23).
018300*
018400*    ALTERNATE DATE-COMPONENT VIEW OF THE RUN DATE, KEPT FOR
018500*    THE OPERATOR-CONSOLE BANNER AND ANY DOWNSTREAM REPORT
018600*    THAT WANTS TO BREAK CCYYMMDD INTO PIECES.  NOT CURRENTLY
018700*    READ BY THIS STEP'S OWN PROCEDURE DIVISION.
018800 01  RESULT-LOG-DATE-VIEW REDEFINES RESULT-LOG-RECORD.
018900     05  RLD-RUN-CC                PIC 9(02).
019000     05  RLD-RUN-YY                PIC 9(02).
019100     05  RLD-RUN-MM                PIC 9(02).
019200     05  RLD-RUN-DD                PIC 9(02).
019300     05  FILLER                    PIC X(112).
019400*
019500 WORKING-STORAGE SECTION.
019600*
019700*    FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN, AND ON
019800*    THE OLD MASTER AFTER OPEN FOR THE ABEND BAIL-OUT BELOW.
019900 77  WS-USER-MASTER-STATUS         PIC X(02) VALUE '00'.
020000 77  WS-USER-MASTER-NEW-STATUS     PIC X(02) VALUE '00'.
020100 77  WS-USER-MAINT-STATUS          PIC X(02) VALUE '00'.
020200 77  WS-RESULT-LOG-STATUS          PIC X(02) VALUE '00'.
020300*
020400*    END-OF-FILE AND WORK SWITCHES, EACH WITH ITS CONDITION
020500*    NAME SO THE PROCEDURE DIVISION READS LIKE ENGLISH.
020600*
020700*    SET ON WHEN THE OLD MASTER READ HITS END OF FILE - STOPS
020800*    THE LOAD LOOP IN 0000-MAIN-LINE.
020900 77  WS-EOF-MASTER-SW              PIC X(01) VALUE 'N'.
021000     88  EOF-MASTER                       VALUE 'Y'.
021100*
021200*    SET ON WHEN THE MAINTENANCE FILE READ HITS END OF FILE -
021300*    STOPS THE APPLY LOOP IN 0000-MAIN-LINE.
021400 77  WS-EOF-MAINT-SW                PIC X(01) VALUE 'N'.
021500     88  EOF-MAINT                        VALUE 'Y'.
021600*
021700*    GENERAL-PURPOSE FOUND/NOT-FOUND FLAG FOR THE TABLE SCANS
021800*    IN 1250 - REARMED TO 'N' BY THE CALLER BEFORE EVERY SCAN.
021900 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
022000     88  RECORD-FOUND                     VALUE 'Y'.
022100*
022200*    RAISED BY 1450 WHEN THE UNIQUENESS SCAN FINDS A COLLIDING
022300*    EMAIL - TESTED BY THE ADD AND CHANGE PATHS.
022400 77  WS-DUP-EMAIL-SW                PIC X(01) VALUE 'N'.
022500     88  EMAIL-IS-DUPLICATE               VALUE 'Y'.
022600*
022700*    TABLE BOOKKEEPING AND RUN COUNTERS - ALL COMP SINCE THEY
022800*    ARE PURE SUBSCRIPTS/ACCUMULATORS, NEVER PRINTED.
022900*
023000*    HIGH-WATER MARK OF LIVE-PLUS-DELETED ROWS CURRENTLY IN
023100*    WS-USER-TABLE - GROWS ON LOAD AND ON EVERY ADD, NEVER
023200*    SHRINKS.
023300 77  WS-USER-TABLE-COUNT           PIC 9(05) COMP VALUE ZERO.
023400*
023500*    TABLE CAPACITY - 500 USERS, RAISED FROM 200 BY CR0033
023600*    WHEN THE LIVE USER BASE OUTGREW THE ORIGINAL SIZING.
023700 77  WS-USER-TABLE-MAX             PIC 9(05) COMP VALUE 500.
023800*
023900*    WORKING SUBSCRIPT SHARED BY EVERY LINEAR SCAN PARAGRAPH -
024000*    ONLY ONE SCAN IS EVER ACTIVE AT A TIME, SO ONE SUBSCRIPT
024100*    IS ENOUGH.
024200 77  WS-SUB-1                      PIC 9(05) COMP VALUE ZERO.
024300*
024400*    USER ID TO SKIP DURING A UNIQUENESS SCAN - ZERO ON AN ADD
024500*    (NOTHING TO SKIP), THE ROW'S OWN ID ON A CHANGE.
024600 77  WS-EXCLUDE-ID                 PIC 9(09) VALUE ZERO.
024700*
024800*    RUN TOTALS FOR THE CONSOLE MESSAGE IN 0900, PER CR0119.
024900 77  WS-ACCEPT-COUNT               PIC 9(07) COMP VALUE ZERO.
025000 77  WS-REJECT-COUNT               PIC 9(07) COMP VALUE ZERO.
025100*
025200*    RUN DATE, ACCEPTED VIA THE SPECIAL REGISTER SO THIS PASS
025300*    NEVER DEPENDS ON A DATE CARD IN THE MAINTENANCE FILE.
025400 77  WS-CURRENT-DATE-TIME          PIC X(21).
025500 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-TIME.
025600     05  WS-CUR-CCYY                PIC 9(04).
025700     05  WS-CUR-MM                  PIC 9(02).
025800     05  WS-CUR-DD                  PIC 9(02).
025900     05  FILLER                     PIC X(13).
026000*
026100*    IN-MEMORY STAND-IN FOR A KEYED MASTER FILE.  WS-TBL-
026200*    DELETE-SW MARKS A ROW REMOVED BY A DELETE REQUEST WITHOUT
026300*    ACTUALLY SHRINKING THE TABLE - 0850 SKIPS MARKED ROWS WHEN
026400*    THE NEW MASTER IS WRITTEN, WHICH IS CHEAPER THAN RE-
026500*    PACKING THE TABLE ON EVERY DELETE.
026600 01  WS-USER-TABLE.
026700     05  WS-USER-ENTRY OCCURS 500 TIMES.
026800         10  WS-TBL-USER-ID         PIC 9(09).
026900         10  WS-TBL-FIRST-NAME      PIC X(30).
027000         10  WS-TBL-LAST-NAME       PIC X(30).
027100         10  WS-TBL-EMAIL           PIC X(60).
027200         10  WS-TBL-DELETE-SW       PIC X(01).
027300*
027400 PROCEDURE DIVISION.
027500*
027600*    MAIN LINE - LOAD THE OLD MASTER, APPLY EVERY MAINTENANCE
027700*    REQUEST, REBUILD THE NEW MASTER, THEN CLOSE OUT.  A BAD
027800*    OPEN IN 0100 SENDS CONTROL DIRECTLY TO 0190 BELOW, SO IF
027900*    THIS PARAGRAPH NEVER REACHES 0200 THAT IS WHY.
028000 0000-MAIN-LINE.
028100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
028200     PERFORM 0200-LOAD-USER-MASTER THRU 0200-EXIT
028300         UNTIL EOF-MASTER.
028400     PERFORM 1000-PROCESS-MAINT-RECORD THRU 1000-EXIT
028500         UNTIL EOF-MAINT.
028600     PERFORM 0800-REWRITE-USER-MASTER THRU 0800-EXIT.
028700     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
028800     STOP RUN.
028900*
029000*    OPEN THE FOUR FILES AND STAMP THE RUN DATE.  THE OLD
029100*    MASTER IS THE ONE FILE WHOSE ABSENCE MUST STOP THE STEP
029200*    COLD RATHER THAN RUN AN EMPTY PASS - A MISSING OR
029300*    MISCATALOGED USER-MASTER-FILE MEANS THE PRIOR STEP IN THE
029400*    JOB STREAM NEVER DELIVERED IT, AND CONTINUING WOULD WRITE
029500*    A NEW MASTER CONTAINING ONLY WHATEVER THE MAINT FILE
029600*    HAPPENS TO ADD - A SILENT DATA LOSS THE NEXT MORNING'S
029700*    RECONCILE WOULD NOT CATCH UNTIL FAR TOO LATE.  THAT IS WHY
029800*    THIS CHECK GOES STRAIGHT TO THE ABEND PARAGRAPH WITH A
029900*    GO TO RATHER THAN FALLING THROUGH ON AN EOF SWITCH.
030000 0100-INITIALIZE-RUN.
030100     MOVE SPACES TO WS-CURRENT-DATE-TIME.
030200     ACCEPT WS-CURRENT-DATE-TIME (1:8) FROM DATE YYYYMMDD.
030300     OPEN INPUT USER-MASTER-FILE
030400          INPUT USER-MAINT-FILE
030500          OUTPUT USER-MASTER-NEW-FILE
030600          OUTPUT RESULT-LOG-OUT.
030700     IF WS-USER-MASTER-STATUS NOT = '00'
030800         DISPLAY 'PFA.TIP10 - USER-MASTER OPEN ERROR '
030900                 WS-USER-MASTER-STATUS
031000         GO TO 0190-ABEND-BAILOUT
031100     END-IF.
031200 0100-EXIT.
031300     EXIT.
031400*
031500*    ABEND BAIL-OUT - ENTERED ONLY BY THE GO TO ABOVE.  CLOSES
031600*    WHATEVER DID GET OPENED (A CLOSE AGAINST A FILE THAT NEVER
031700*    OPENED IS HARMLESS ON THIS COMPILER) AND STOPS THE RUN
031800*    WITH A NONZERO RETURN CODE SO THE JOB SCHEDULER FLAGS THE
031900*    STEP AND HOLDS PFA.TIP20 BEHIND IT.
032000 0190-ABEND-BAILOUT.
032100     DISPLAY 'PFA.TIP10 USER-MAINTENANCE ABENDING'.
032200     CLOSE USER-MASTER-FILE
032300           USER-MASTER-NEW-FILE
032400           USER-MAINT-FILE
032500           RESULT-LOG-OUT.
032600     MOVE 16 TO RETURN-CODE.
032700     STOP RUN.
032800*
032900*    LOAD THE ENTIRE OLD MASTER INTO WS-USER-TABLE BEFORE ANY
033000*    MAINTENANCE IS APPLIED, SINCE A CHANGE OR DELETE REQUEST
033100*    CAN ARRIVE FOR ANY USER ID REGARDLESS OF WHERE THAT USER
033200*    FALLS IN THE OLD MASTER'S SEQUENCE.
033300 0200-LOAD-USER-MASTER.
033400     READ USER-MASTER-FILE
033500         AT END
033600             MOVE 'Y' TO WS-EOF-MASTER-SW
033700         NOT AT END
033800             PERFORM 0250-ADD-TABLE-ENTRY THRU 0250-EXIT.
033900 0200-EXIT.
034000     EXIT.
034100*
034200*    APPEND ONE MASTER ROW TO THE TABLE.  NEW ROWS ALWAYS START
034300*    NOT-DELETED; THE DELETE SWITCH ONLY EVER FLIPS TO 'Y' IN
034400*    1300 BELOW, NEVER BACK.
034500 0250-ADD-TABLE-ENTRY.
034600     ADD 1 TO WS-USER-TABLE-COUNT.
034700     MOVE USR-ID        TO WS-TBL-USER-ID (WS-USER-TABLE-COUNT).
034800     MOVE USR-FIRST-NAME TO WS-TBL-FIRST-NAME (WS-USER-TABLE-COUNT).
034900     MOVE USR-LAST-NAME  TO WS-TBL-LAST-NAME (WS-USER-TABLE-COUNT).
035000     MOVE USR-EMAIL      TO WS-TBL-EMAIL (WS-USER-TABLE-COUNT).
035100     MOVE 'N'             TO WS-TBL-DELETE-SW (WS-USER-TABLE-COUNT).
035200 0250-EXIT.
035300     EXIT.
035400*
035500*    ONE MAINTENANCE REQUEST PER READ, DISPATCHED BY ACTION
035600*    CODE DOWN IN 1050.
035700 1000-PROCESS-MAINT-RECORD.
035800     READ USER-MAINT-FILE
035900         AT END
036000             MOVE 'Y' TO WS-EOF-MAINT-SW
036100         NOT AT END
036200             PERFORM 1050-APPLY-MAINT-ACTION THRU 1050-EXIT.
036300 1000-EXIT.
036400     EXIT.
036500*
036600*    ACTION-CODE DISPATCH.  A CODE THAT IS NONE OF A/C/D FALLS
036700*    TO THE UNKNOWN-ACTION TRAP IN 1900 RATHER THAN BEING
036800*    SKIPPED SILENTLY - SEE CR0070 IN THE CHANGE LOG ABOVE.
036900 1050-APPLY-MAINT-ACTION.
037000     EVALUATE TRUE
037100         WHEN UMT-ACTION-ADD
037200             PERFORM 1100-ADD-USER-RECORD THRU 1100-EXIT
037300         WHEN UMT-ACTION-CHANGE
037400             PERFORM 1200-CHANGE-USER-RECORD THRU 1200-EXIT
037500         WHEN UMT-ACTION-DELETE
037600             PERFORM 1300-REMOVE-USER-RECORD THRU 1300-EXIT
037700         WHEN OTHER
037800             PERFORM 1900-LOG-UNKNOWN-ACTION THRU 1900-EXIT
037900     END-EVALUATE.
038000 1050-EXIT.
038100     EXIT.
038200*
038300*    BUSINESS RULE 1 - REJECT CREATE WHEN THE EMAIL ALREADY
038400*    EXISTS ANYWHERE IN THE TABLE (CASE-SENSITIVE COMPARE, SAME
038500*    AS THE ON-LINE SIDE'S COLUMN COLLATION).  WS-EXCLUDE-ID IS
038600*    LEFT AT ZERO HERE SINCE AN ADD HAS NO "CURRENT ROW" TO
038700*    EXEMPT FROM THE SCAN - EVERY EXISTING ROW COUNTS AS A
038800*    POSSIBLE COLLISION.
038900 1100-ADD-USER-RECORD.
039000*    ZERO MEANS "EXCLUDE NOBODY" - SEE THE 1450 PARAGRAPH BANNER.
039100     MOVE ZERO TO WS-EXCLUDE-ID.
039200     PERFORM 1400-VALIDATE-EMAIL-UNIQUE THRU 1400-EXIT.
039300*    THE RESULT-LOG KEY AND ACTION CODE ARE STAMPED HERE SO
039400*    BOTH LEGS OF THE IF BELOW CAN SHARE THE SAME WRITE CALL.
039500     MOVE UMT-ID TO RLG-KEY-ID.
039600     MOVE 'A' TO RLG-ACTION-CDE.
039700     IF EMAIL-IS-DUPLICATE
039800*        NOTHING IS ADDED TO WS-USER-TABLE ON A REJECT - THE
039900*        TABLE ROW COUNT (WS-USER-TABLE-COUNT) STAYS PUT.
040000         MOVE 'N' TO RLG-RESULT-CDE
040100         MOVE 'REJECT-EMAIL ALREADY ON FILE' TO RLG-REASON-TEXT
040200     ELSE
040300*        NEW ROW GOES ON THE END OF THE TABLE - THIS SHOP'S
040400*        MAINTENANCE PROGRAMS NEVER INSERT IN THE MIDDLE OF AN
040500*        OCCURS, THEY ONLY EVER APPEND OR DELETE-MARK.
040600         ADD 1 TO WS-USER-TABLE-COUNT
040700         MOVE UMT-ID TO WS-TBL-USER-ID (WS-USER-TABLE-COUNT)
040800         MOVE UMT-FIRST-NAME
040900                      TO WS-TBL-FIRST-NAME (WS-USER-TABLE-COUNT)
041000         MOVE UMT-LAST-NAME
041100                      TO WS-TBL-LAST-NAME (WS-USER-TABLE-COUNT)
041200         MOVE UMT-EMAIL TO WS-TBL-EMAIL (WS-USER-TABLE-COUNT)
041300*        'N' MEANS LIVE - A FRESHLY ADDED ROW IS NEVER BORN
041400*        DELETE-MARKED.
041500         MOVE 'N' TO WS-TBL-DELETE-SW (WS-USER-TABLE-COUNT)
041600         MOVE 'Y' TO RLG-RESULT-CDE
041700         MOVE 'USER ADDED' TO RLG-REASON-TEXT
041800     END-IF.
041900     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
042000 1100-EXIT.
042100     EXIT.
042200*
042300*    BUSINESS RULE 1 - REJECT CHANGE WHEN THE USER ID IS NOT
042400*    FOUND, OR WHEN THE NEW EMAIL BELONGS TO A DIFFERENT
042500*    EXISTING USER.  WS-EXCLUDE-ID IS SET TO THE ROW'S OWN
042600*    USER ID SO A CHANGE THAT RE-SUBMITS THE SAME EMAIL THE
042700*    USER ALREADY HAD DOES NOT REJECT ITSELF AS A DUPLICATE -
042800*    THAT WAS THE CR0014 DEFECT.
042900 1200-CHANGE-USER-RECORD.
043000*    WS-SUB-1 DRIVES THE SCAN AND IS LEFT POINTING AT THE
043100*    MATCHING ROW WHEN RECORD-FOUND COMES BACK TRUE - THE ELSE
043200*    LEG BELOW RELIES ON THAT SIDE EFFECT, IT DOES NOT RE-SCAN.
043300     MOVE 'N' TO WS-FOUND-SW.
043400     MOVE 1 TO WS-SUB-1.
043500     PERFORM 1250-FIND-USER-BY-ID THRU 1250-EXIT
043600         UNTIL WS-SUB-1 > WS-USER-TABLE-COUNT
043700            OR RECORD-FOUND.
043800     MOVE UMT-ID TO RLG-KEY-ID.
043900     MOVE 'C' TO RLG-ACTION-CDE.
044000     IF NOT RECORD-FOUND
044100*        NO SUCH ROW - LOG THE REJECT AND FALL THROUGH, THERE
044200*        IS NOTHING ELSE FOR THIS PARAGRAPH TO DO.
044300         MOVE 'N' TO RLG-RESULT-CDE
044400         MOVE 'REJECT-USER ID NOT ON FILE' TO RLG-REASON-TEXT
044500         PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT
044600     ELSE
044700*        CR0014 FIX - EXEMPT THE ROW'S OWN ID FROM THE EMAIL
044800*        SCAN BEFORE RUNNING IT, OR A RE-SUBMITTED UNCHANGED
044900*        EMAIL WOULD REJECT AGAINST ITSELF.
045000         MOVE WS-TBL-USER-ID (WS-SUB-1) TO WS-EXCLUDE-ID
045100         PERFORM 1400-VALIDATE-EMAIL-UNIQUE THRU 1400-EXIT
045200         IF EMAIL-IS-DUPLICATE
045300             MOVE 'N' TO RLG-RESULT-CDE
045400             MOVE 'REJECT-EMAIL BELONGS TO ANOTHER USER'
045500                 TO RLG-REASON-TEXT
045600         ELSE
045700*            ALL THREE MAINTAINABLE FIELDS ARE REFRESHED
045800*            TOGETHER - THE ON-LINE SIDE ALWAYS SENDS THE FULL
045900*            ROW ON A CHANGE, NEVER A PARTIAL UPDATE.
046000             MOVE UMT-FIRST-NAME
046100                      TO WS-TBL-FIRST-NAME (WS-SUB-1)
046200             MOVE UMT-LAST-NAME  TO WS-TBL-LAST-NAME (WS-SUB-1)
046300             MOVE UMT-EMAIL      TO WS-TBL-EMAIL (WS-SUB-1)
046400             MOVE 'Y' TO RLG-RESULT-CDE
046500             MOVE 'USER UPDATED' TO RLG-REASON-TEXT
046600         END-IF
046700         PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT
046800     END-IF.
046900 1200-EXIT.
047000     EXIT.
047100*
047200*    LINEAR SCAN FOR A LIVE (NOT DELETE-MARKED) ROW MATCHING
047300*    THE MAINTENANCE RECORD'S USER ID.  SHARED BY THE CHANGE
047400*    AND DELETE PATHS BELOW - BOTH NEED THE SAME FOUND/NOT-
047500*    FOUND TEST BEFORE THEY DO ANYTHING ELSE.
047600 1250-FIND-USER-BY-ID.
047700     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
047800        AND WS-TBL-USER-ID (WS-SUB-1) = UMT-ID
047900             MOVE 'Y' TO WS-FOUND-SW
048000     ELSE
048100             ADD 1 TO WS-SUB-1
048200     END-IF.
048300 1250-EXIT.
048400     EXIT.
048500*
048600*    BUSINESS RULE 5 IS THE ACCOUNT-SIDE DELETE GUARD (SEE
048700*    PFA.TIP20); THE USER-SIDE DELETE HAS NO SUCH GUARD IN THE
048800*    SPECIFICATION - ONLY A FOUND/NOT-FOUND TEST.  A USER WITH
048900*    OPEN ACCOUNTS CAN STILL BE DELETED HERE; THOSE ACCOUNTS
049000*    SIMPLY BECOME ORPHANED ROWS FOR THE NEXT MAINTENANCE RUN
049100*    TO DEAL WITH, WHICH MATCHES THE ON-LINE SERVICE'S OWN
049200*    BEHAVIOR.
049300 1300-REMOVE-USER-RECORD.
049400*    SAME SCAN AS 1200 ABOVE - WS-SUB-1 ENDS UP POINTING AT THE
049500*    ROW TO BE DELETE-MARKED WHEN RECORD-FOUND IS TRUE.
049600     MOVE 'N' TO WS-FOUND-SW.
049700     MOVE 1 TO WS-SUB-1.
049800     PERFORM 1250-FIND-USER-BY-ID THRU 1250-EXIT
049900         UNTIL WS-SUB-1 > WS-USER-TABLE-COUNT
050000            OR RECORD-FOUND.
050100     MOVE UMT-ID TO RLG-KEY-ID.
050200     MOVE 'D' TO RLG-ACTION-CDE.
050300     IF NOT RECORD-FOUND
050400         MOVE 'N' TO RLG-RESULT-CDE
050500         MOVE 'REJECT-USER ID NOT ON FILE' TO RLG-REASON-TEXT
050600     ELSE
050700*        DELETE-MARK ONLY - THE ROW STAYS IN THE TABLE SO 0800
050800*        BELOW CAN SKIP IT ON THE REBUILD PASS; NOTHING IN THIS
050900*        PARAGRAPH PHYSICALLY REMOVES AN ENTRY FROM THE TABLE.
051000         MOVE 'Y' TO WS-TBL-DELETE-SW (WS-SUB-1)
051100         MOVE 'Y' TO RLG-RESULT-CDE
051200         MOVE 'USER REMOVED' TO RLG-REASON-TEXT
051300     END-IF.
051400     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
051500 1300-EXIT.
051600     EXIT.
051700*
051800*    DRIVES THE EMAIL-UNIQUENESS SCAN ACROSS THE WHOLE TABLE.
051900*    A FULL SCAN IS USED RATHER THAN STOPPING AT THE FIRST HIT
052000*    SINCE THE TABLE IS SMALL ENOUGH (500 ROWS MAX) THAT THE
052100*    EXTRA PASSES COST NOTHING, AND A FULL SCAN MEANS 1450
052200*    NEVER HAS TO WORRY ABOUT AN EARLY-EXIT SWITCH OF ITS OWN.
052300 1400-VALIDATE-EMAIL-UNIQUE.
052400     MOVE 'N' TO WS-DUP-EMAIL-SW.
052500     MOVE 1 TO WS-SUB-1.
052600     PERFORM 1450-SCAN-EMAIL-TABLE THRU 1450-EXIT
052700         UNTIL WS-SUB-1 > WS-USER-TABLE-COUNT.
052800 1400-EXIT.
052900     EXIT.
053000*
053100*    ONE TABLE ROW'S EMAIL COMPARE.  DELETE-MARKED ROWS ARE
053200*    SKIPPED SO A REMOVED USER'S OLD EMAIL CAN BE REISSUED TO
053300*    SOMEONE ELSE THE SAME NIGHT, AND WS-EXCLUDE-ID KEEPS A
053400*    CHANGE REQUEST FROM TRIPPING OVER ITS OWN ROW.
053500 1450-SCAN-EMAIL-TABLE.
053600     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
053700        AND WS-TBL-EMAIL (WS-SUB-1) = UMT-EMAIL
053800        AND WS-TBL-USER-ID (WS-SUB-1) NOT = WS-EXCLUDE-ID
053900             MOVE 'Y' TO WS-DUP-EMAIL-SW.
054000     ADD 1 TO WS-SUB-1.
054100 1450-EXIT.
054200     EXIT.
054300*
054400*    COMMON RESULT-LOG WRITER - STAMPS THE RUN DATE AND THIS
054500*    PROGRAM'S TAG, THEN BUMPS WHICHEVER RUN COUNTER MATCHES
054600*    THE RESULT CODE THE CALLING PARAGRAPH ALREADY SET.
054700 1800-WRITE-RESULT-LOG.
054800     MOVE WS-CUR-CCYY TO RLG-RUN-DATE (1:4).
054900     MOVE WS-CUR-MM   TO RLG-RUN-DATE (5:2).
055000     MOVE WS-CUR-DD   TO RLG-RUN-DATE (7:2).
055100     MOVE 'TIP10' TO RLG-PROGRAM-ID.
055200     MOVE 'USER' TO RLG-ENTITY-TYPE.
055300     WRITE RESULT-LOG-RECORD.
055400     IF RLG-RESULT-ACCEPTED
055500         ADD 1 TO WS-ACCEPT-COUNT
055600     ELSE
055700         ADD 1 TO WS-REJECT-COUNT.
055800 1800-EXIT.
055900     EXIT.
056000*
056100*    A MAINTENANCE RECORD WHOSE ACTION CODE IS NOT A, C OR D -
056200*    TRACED TO THE RESULT LOG AS A REJECT SO THE SOURCE OF A
056300*    GARBLED TRANSMISSION CAN BE TRACKED DOWN INSTEAD OF
056400*    VANISHING WITHOUT A TRACE, PER CR0070.
056500 1900-LOG-UNKNOWN-ACTION.
056600     MOVE UMT-ID TO RLG-KEY-ID.
056700     MOVE 'A' TO RLG-ACTION-CDE.
056800     MOVE 'N' TO RLG-RESULT-CDE.
056900     MOVE 'REJECT-UNKNOWN ACTION CODE ON MAINT FILE'
057000         TO RLG-REASON-TEXT.
057100     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
057200 1900-EXIT.
057300     EXIT.
057400*
057500*    REBUILD PASS - WALKS THE WHOLE TABLE ONE TIME, WRITING
057600*    ONLY ROWS THAT WERE NEVER DELETE-MARKED, PER CR0102.
057700 0800-REWRITE-USER-MASTER.
057800     MOVE 1 TO WS-SUB-1.
057900     PERFORM 0850-WRITE-TABLE-ENTRY THRU 0850-EXIT
058000         UNTIL WS-SUB-1 > WS-USER-TABLE-COUNT.
058100 0800-EXIT.
058200     EXIT.
058300*
058400*    ONE OUTPUT ROW, OR NONE IF THE ROW IS DELETE-MARKED.
058500 0850-WRITE-TABLE-ENTRY.
058600*    DELETE-MARKED ROWS SIMPLY DROP OUT HERE - THEY WERE NEVER
058700*    PHYSICALLY REMOVED FROM THE TABLE, SO THIS IS THE ONLY
058800*    PLACE IN THE PROGRAM WHERE A REMOVED USER ACTUALLY STOPS
058900*    EXISTING ON DISK.
059000     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
059100         MOVE WS-TBL-USER-ID (WS-SUB-1)    TO UMN-ID
059200         MOVE WS-TBL-FIRST-NAME (WS-SUB-1) TO UMN-FIRST-NAME
059300         MOVE WS-TBL-LAST-NAME (WS-SUB-1)  TO UMN-LAST-NAME
059400         MOVE WS-TBL-EMAIL (WS-SUB-1)      TO UMN-EMAIL
059500         WRITE USER-MASTER-NEW-RECORD
059600     END-IF.
059700     ADD 1 TO WS-SUB-1.
059800 0850-EXIT.
059900     EXIT.
060000*
060100*    NORMAL END OF RUN - CLOSE EVERYTHING AND PUT THE ACCEPT/
060200*    REJECT TOTALS ON THE CONSOLE FOR THE OVERNIGHT OPERATOR
060300*    LOG, PER CR0119.
060400 0900-TERMINATE-RUN.
060500     CLOSE USER-MASTER-FILE
060600           USER-MASTER-NEW-FILE
060700           USER-MAINT-FILE
060800           RESULT-LOG-OUT.
060900     DISPLAY 'PFA.TIP10 USER-MAINTENANCE COMPLETE'.
061000     DISPLAY 'REQUESTS ACCEPTED - ' WS-ACCEPT-COUNT.
061100     DISPLAY 'REQUESTS REJECTED - ' WS-REJECT-COUNT.
061200 0900-EXIT.
061300     EXIT.
