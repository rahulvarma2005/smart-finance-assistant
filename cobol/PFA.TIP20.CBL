000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCOUNT-MAINTENANCE.
000300 AUTHOR.        R. K. DELACRUZ.
000400 INSTALLATION.  FINSERV DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   PFA.TIP20  -  ACCOUNT-MAINTENANCE                           *
001100*   NIGHTLY ACCOUNT-MASTER MAINTENANCE PASS FOR THE PERSONAL    *
001200*   FINANCE ASSISTANT (PFA) SUBSYSTEM.  APPLIES ADD/BALANCE-    *
001300*   CHANGE/REMOVE REQUESTS FROM THE ACCOUNT-MAINT-FILE AGAINST  *
001400*   THE ACCOUNT-MASTER-FILE, ENFORCES THE OWNER AND DELETE-     *
001500*   GUARD RULES, SORTS THE SURVIVING ACCOUNTS BY OWNER AND      *
001600*   ACCOUNT NAME, AND RUNS A NET-WORTH CONTROL BREAK OVER THE   *
001700*   OWNER GROUPS.  NET WORTH PER OWNER IS PASSED FORWARD TO     *
001800*   PFA.TIP30 ON THE NET-WORTH-WORK FILE.                       *
001900*****************************************************************
002000*
002100*    THIS STEP RUNS SECOND IN THE NIGHTLY PFA CYCLE, AFTER
002200*    PFA.TIP10 HAS FINISHED REWRITING THE USER-MASTER-FILE AND
002300*    BEFORE PFA.TIP25 OR PFA.TIP30 TOUCH ANYTHING.  THE
002400*    SCHEDULER DOES NOT ENFORCE THIS ORDER - IT IS A JCL
002500*    CONVENTION CARRIED FORWARD FROM THE ORIGINAL SORT-STEP
002600*    DESIGN, SINCE THE NET-WORTH-WORK FILE THIS PROGRAM BUILDS
002700*    IS CONSUMED DOWNSTREAM BY TIP30 AND MUST BE PRESENT AND
002800*    CURRENT BEFORE THAT STEP RUNS.
002900*
003000*    LIKE TIP10, THIS PROGRAM REBUILDS THE ACCOUNT-MASTER-FILE
003100*    INTO A SEPARATE NEW-MASTER FILE RATHER THAN UPDATING THE
003200*    OLD ONE IN PLACE - THE SHOP'S STANDING RULE FOR ANY LINE-
003300*    SEQUENTIAL MASTER FILE THAT MUST SURVIVE AN ABENDED RUN
003400*    WITHOUT LOSING THE PRIOR NIGHT'S GOOD COPY.  THE OPERATOR
003500*    PROCEDURE RENAMES ACCTMSNW OVER ACCTMAST ONLY AFTER A
003600*    CLEAN COMPLETION CODE COMES BACK FROM THIS STEP.
003700*
003800*    BUSINESS SCOPE COVERED HERE: ACCOUNT ADD/BALANCE-CHANGE/
003900*    DELETE MAINTENANCE (RULES 2, 3 AND 5) AND THE PER-OWNER
004000*    NET-WORTH ROLL-UP (RULE 4).  TRANSACTION POSTING AND THE
004100*    HEALTH-SCORE/INSIGHTS WORK BELONG TO TIP25 AND TIP30 AND
004200*    ARE NOT TOUCHED HERE.
004300*
004400*    NOTE ON TABLE SIZING - THE 1000-ROW ACCOUNT TABLE AND THE
004500*    5000-ROW TRANSACTION-GUARD TABLE ARE BOTH FIXED OCCURS
004600*    CLAUSES, NOT VARIABLE-LENGTH.  A RUN THAT WOULD OVERFLOW
004700*    EITHER TABLE HAS NO GUARD IN THIS VERSION OF THE PROGRAM -
004800*    OPERATIONS WATCHES THE CONSOLE TOTALS AT 0900 AND RAISES
004900*    A CHANGE REQUEST TO WIDEN THE TABLE BEFORE THAT BECOMES A
005000*    REAL RISK, THE SAME WAY CR0034 DID IN 1991.
005100*
005200*    RESTART NOTE - THIS STEP IS NOT RESTARTABLE MID-RUN.  A
005300*    FAILURE AFTER THE NEW MASTER HAS PARTLY WRITTEN MEANS THE
005400*    OPERATOR DELETES THE PARTIAL ACCTMSNW AND RERUNS THE WHOLE
005500*    STEP FROM THE BEGINNING - THE OLD ACCTMAST FILE IS NEVER
005600*    TOUCHED SO THIS IS ALWAYS SAFE TO DO.
005700*
005800*****************************************************************
005900*                     C H A N G E   L O G                       *
006000*-----------------------------------------------------------------
006100* DATE      BY   REQUEST    DESCRIPTION                   CRNO
006200*-----------------------------------------------------------------
006300* 04/02/88  RKD  PFA-0002   ORIGINAL CODING - REPLACES THE CR0002
006400*                           MANUAL LEDGER POSTING RUN.     CR0002
006500* 09/02/89  RKD  PFA-0015   ADDED DELETE GUARD AGAINST     CR0015
006600*                           OPEN TRANSACTIONS.  AUDIT      CR0015
006700*                           FLAGGED AN ORPHAN-TRANSACTION  CR0015
006800*                           CONDITION ON A PRIOR DELETE.   CR0015
006900* 05/11/90  RKD  PFA-0021   NET-WORTH CONTROL BREAK BY     CR0021
007000*                           OWNER ADDED FOR TIP30 FEED -   CR0021
007100*                           TIP30 USED TO COMPUTE THIS     CR0021
007200*                           ITSELF, DUPLICATING LOGIC.     CR0021
007300* 02/18/91  LMW  PFA-0034   TABLE SIZES RAISED FOR VOLUME  CR0034
007400*                           AFTER THE SPRING ENROLLMENT    CR0034
007500*                           PUSH OVERFLOWED THE OLD 500-   CR0034
007600*                           ROW TABLE.                     CR0034
007700* 08/09/94  LMW  PFA-0058   BUBBLE SORT REPLACED THE OLD   CR0058
007800*                           EXTERNAL SORT STEP - JCL GONE, CR0058
007900*                           ONE FEWER STEP FOR OPERATIONS  CR0058
008000*                           TO SCHEDULE AND RESTART.       CR0058
008100* 01/05/99  DJT  PFA-0089   Y2K REVIEW - RUN-DATE AND      CR0089
008200*                           ACCOUNT DATES ARE CCYYMMDD,    CR0089
008300*                           NO WINDOWING LOGIC NEEDED      CR0089
008400*                           SINCE NO 2-DIGIT YEAR SURVIVED CR0089
008500*                           INTO THIS PROGRAM'S FIELDS.    CR0089
008600* 06/21/01  SPN  PFA-0103   REBUILD DROPS DELETED ACCTS    CR0103
008700*                           INSTEAD OF CARRYING A TOMB-    CR0103
008800*                           STONE ROW FORWARD FOREVER.     CR0103
008900* 04/09/04  SPN  PFA-0120   ADDED RUN TOTALS ON CONSOLE    CR0120
009000*                           FOR THE OVERNIGHT OPERATOR     CR0120
009100*                           LOG, MATCHING TIP10.           CR0120
009200*****************************************************************
009300*
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM.
009800*
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100*    OLD MASTER - INPUT ONLY, SEE THE FD COMMENT BELOW.
010200     SELECT ACCOUNT-MASTER-FILE ASSIGN TO ACCTMAST
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-ACCT-MASTER-STATUS.
010500*
010600*    NEW MASTER - OUTPUT ONLY, SWAPPED IN BY OPERATIONS AFTER
010700*    A CLEAN RUN.
010800     SELECT ACCOUNT-MASTER-NEW-FILE ASSIGN TO ACCTMSNW
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS WS-ACCT-MASTER-NEW-STATUS.
011100*
011200*    MAINTENANCE FEED FROM THE ON-LINE ACCOUNT SERVICE.
011300     SELECT ACCOUNT-MAINT-FILE ASSIGN TO ACCTMANT
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-ACCT-MAINT-STATUS.
011600*
011700*    POSTED TRANSACTIONS - INPUT ONLY, FOR THE DELETE GUARD.
011800     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS WS-TRANS-FILE-STATUS.
012100*
012200*    OUTPUT WORK FILE PICKED UP BY PFA.TIP30.
012300     SELECT NET-WORTH-WORK ASSIGN TO NETWORTH
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS WS-NET-WORTH-STATUS.
012600*
012700*    ACCEPT/REJECT AUDIT TRAIL FOR THIS RUN.
012800     SELECT RESULT-LOG-OUT ASSIGN TO RESULTLG
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS IS WS-RESULT-LOG-STATUS.
013100*
013200 DATA DIVISION.
013300 FILE SECTION.
013400*
013500*    THE OLD MASTER - OPENED INPUT ONLY, NEVER REWRITTEN IN
013600*    PLACE.  EVERY SURVIVING ROW PASSES THROUGH THE IN-MEMORY
013700*    TABLE BELOW AND OUT THROUGH ACCOUNT-MASTER-NEW-FILE.
013800 FD  ACCOUNT-MASTER-FILE.
013900 01  ACCOUNT-MASTER-RECORD.
014000*        THE ACCOUNT'S OWN SURROGATE KEY - NOT RE-USED EVEN
014100*        AFTER A DELETE, PER THE ON-LINE SIDE'S ID GENERATOR.
014200     05  ACCT-ID                   PIC 9(09).
014300*        RULE 2 KEY - MUST MATCH AN EXISTING USER-MASTER ROW,
014400*        THOUGH THIS PROGRAM DOES NOT CROSS-CHECK USER-MASTER
014500*        ITSELF, ONLY THAT THE FIELD IS NON-ZERO (SEE 2900).
014600     05  ACCT-USER-ID              PIC 9(09).
014700     05  ACCT-NAME                 PIC X(40).
014800*        ONE OF CHECKING / SAVINGS / CREDIT_CARD - THE EDIT AT
014900*        2900 ENFORCES THIS SET ON ADD ONLY.
015000     05  ACCT-TYPE                 PIC X(12).
015100*        AS OPENED - NEVER CHANGED AFTER THE ADD.
015200     05  ACCT-INITIAL-BAL          PIC S9(09)V99 COMP-3.
015300*        TODAY'S BALANCE - THE ONLY FIELD A 'B' MAINTENANCE
015400*        RECORD EVER TOUCHES.
015500     05  ACCT-CURRENT-BAL          PIC S9(09)V99 COMP-3.
015600     05  FILLER                    PIC X(02).
015700*
015800*    ALTERNATE COMPOSITE-KEY VIEW, CARRIED OVER FROM THE OLD
015900*    EXTERNAL SORT STEP'S SORT-CARD KEY LAYOUT - ACCT-ID AND
016000*    ACCT-USER-ID TAKEN TOGETHER AS ONE COMPARE FIELD.  THE
016100*    IN-MEMORY BUBBLE SORT AT 2600 DOES NOT ACTUALLY USE THIS
016200*    VIEW (IT COMPARES THE TABLE FIELDS DIRECTLY), BUT THE
016300*    LAYOUT IS KEPT SINCE THE RESTART PROCEDURE STILL
016400*    DOCUMENTS THE OLD SORT-CARD FORMAT AGAINST IT.
016500 01  ACCOUNT-MASTER-KEY-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
016600     05  AKV-KEY-ACCT-ID           PIC 9(09).
016700     05  AKV-KEY-USER-ID           PIC 9(09).
016800     05  FILLER                    PIC X(66).
016900*
017000*    THE NEW MASTER - THE SAME 76-BYTE LAYOUT AS THE OLD MASTER
017100*    ABOVE, UNDER A SEPARATE RECORD NAME SINCE THIS SHOP ALWAYS
017200*    GIVES A REBUILD FILE ITS OWN NAMES EVEN WHEN THE FIELDS
017300*    LINE UP ONE FOR ONE.
017400 FD  ACCOUNT-MASTER-NEW-FILE.
017500 01  ACCOUNT-MASTER-NEW-RECORD.
017600     05  AMN-ID                    PIC 9(09).
017700     05  AMN-USER-ID               PIC 9(09).
017800     05  AMN-NAME                  PIC X(40).
017900     05  AMN-TYPE                  PIC X(12).
018000     05  AMN-INITIAL-BAL           PIC S9(09)V99 COMP-3.
018100     05  AMN-CURRENT-BAL           PIC S9(09)V99 COMP-3.
018200     05  FILLER                    PIC X(02).
018300*
018400*    THE MAINTENANCE TRANSACTION FILE - ONE ROW PER ADD,
018500*    BALANCE-CHANGE OR DELETE REQUEST QUEUED UP BY THE ON-LINE
018600*    ACCOUNT SERVICE DURING THE DAY.
018700 FD  ACCOUNT-MAINT-FILE.
018800 01  ACCOUNT-MAINT-RECORD.
018900*        A/B/D - SAME THREE-WAY SPLIT AS THE USER-MAINT-RECORD
019000*        IN TIP10, DISPATCHED BY 2050-APPLY-MAINT-ACTION BELOW.
019100     05  AMT-ACTION-CDE            PIC X(01).
019200         88  AMT-ACTION-ADD              VALUE 'A'.
019300         88  AMT-ACTION-BALANCE          VALUE 'B'.
019400         88  AMT-ACTION-DELETE           VALUE 'D'.
019500*        ZERO ON AN ADD - THE ON-LINE SIDE HAS NOT ASSIGNED
019600*        THE REAL ID YET, SO THIS PROGRAM ASSIGNS IT IMPLICITLY
019700*        BY TABLE POSITION (SEE 2100 BELOW).
019800     05  AMT-ACCT-ID               PIC 9(09).
019900     05  AMT-USER-ID               PIC 9(09).
020000     05  AMT-ACCT-NAME             PIC X(40).
020100     05  AMT-ACCT-TYPE             PIC X(12).
020200*        CARRIED ON ADD ONLY - IGNORED BY BALANCE-CHANGE/DELETE.
020300     05  AMT-INITIAL-BAL           PIC S9(09)V99 COMP-3.
020400*        CARRIED ON A 'B' RECORD ONLY - THE REPLACEMENT CURRENT
020500*        BALANCE, NOT A DELTA TO BE ADDED.
020600     05  AMT-NEW-BAL               PIC S9(09)V99 COMP-3.
020700     05  FILLER                    PIC X(02).
020800*
020900*    ALTERNATE VIEW EXPOSING ONLY THE UPDATE-BALANCE AMOUNT -
021000*    USED BY THE BALANCE-CHANGE EDIT SO IT NEVER HAS TO TOUCH
021100*    THE OWNER/NAME/TYPE FIELDS THAT A 'B' TRANSACTION DOES
021200*    NOT CARRY.
021300 01  ACCOUNT-MAINT-BALANCE-VIEW REDEFINES ACCOUNT-MAINT-RECORD.
021400     05  FILLER                    PIC X(77).
021500     05  ABV-UPDATE-BALANCE        PIC S9(09)V99 COMP-3.
021600     05  FILLER                    PIC X(02).
021700*
021800*    POSTED TRANSACTIONS - READ HERE ONLY TO BUILD THE DELETE-
021900*    GUARD TABLE (RULE 5); THIS PROGRAM NEVER WRITES A
022000*    TRANSACTION ROW, THAT IS PFA.TIP25'S JOB.
022100 FD  TRANSACTION-FILE.
022200 01  TRANSACTION-RECORD.
022300     05  TXN-ID                    PIC 9(09).
022400*        THE FIELD 0350-ADD-TRANS-GUARD-ENTRY ACTUALLY CARES
022500*        ABOUT - EVERYTHING ELSE ON THIS RECORD IS ALONG FOR
022600*        THE RIDE SINCE THE FULL LAYOUT IS DECLARED ANYWAY TO
022700*        KEEP THE RECORD LENGTH MATCHED TO PFA.TIP25'S OUTPUT.
022800     05  TXN-ACCT-ID               PIC 9(09).
022900     05  TXN-USER-ID               PIC 9(09).
023000     05  TXN-DESC                  PIC X(80).
023100     05  TXN-AMOUNT                PIC S9(09)V99 COMP-3.
023200     05  TXN-TYPE                  PIC X(07).
023300     05  TXN-CATEGORY              PIC X(20).
023400     05  TXN-DATE                  PIC 9(08).
023500     05  FILLER                    PIC X(04).
023600*
023700*    INTERMEDIATE WORK FILE, NOT A TRUE SPEC LAYOUT - CARRIES
023800*    THE PER-OWNER NET-WORTH TOTAL AND ACCOUNT-DIVERSITY FLAGS
023900*    FORWARD TO PFA.TIP30, WHICH NEEDS THEM TO FILL OUT THE
024000*    FINANCIAL-SUMMARY-RECORD.  THIS SHOP DOES NOT CALL BETWEEN
024100*    SINGLE-PURPOSE BATCH PROGRAMS, SO A WORK FILE IS HOW ONE
024200*    STEP HANDS A COMPUTED VALUE TO THE NEXT.
024300 FD  NET-WORTH-WORK.
024400 01  NET-WORTH-WORK-RECORD.
024500*        THE OWNER THE BREAK GROUP BELOW BELONGS TO.
024600     05  NWK-USER-ID               PIC 9(09).
024700*        ASSETS MINUS CREDIT-CARD LIABILITIES, RULE 4.
024800     05  NWK-NET-WORTH             PIC S9(09)V99 COMP-3.
024900*        'Y'/'N' DIVERSITY FLAGS - TIP30 USES BOTH TOGETHER TO
025000*        DECIDE THE DIVERSIFICATION COMPONENT OF THE HEALTH
025100*        SCORE, NOT USED FOR ANYTHING IN THIS PROGRAM.
025200     05  NWK-HAS-CHECKING-CDE      PIC X(01).
025300     05  NWK-HAS-SAVINGS-CDE       PIC X(01).
025400     05  FILLER                    PIC X(03).
025500*
025600*    ONE RESULT LOG PER PROGRAM RUN - THE SAME 120-BYTE SHAPE
025700*    AS PFA.TIP10'S, DUPLICATED HERE RATHER THAN SHARED THROUGH
025800*    A COPY MEMBER, IN KEEPING WITH THIS SHOP'S HABIT OF NOT
025900*    CROSS-LINKING INDEPENDENT BATCH STEPS.
026000 FD  RESULT-LOG-OUT.
026100 01  RESULT-LOG-RECORD.
026200     05  RLG-RUN-DATE              PIC 9(08).
026300     05  RLG-PROGRAM-ID            PIC X(08).
026400     05  RLG-ENTITY-TYPE           PIC X(10).
026500     05  RLG-KEY-ID                PIC 9(09).
026600     05  RLG-ACTION-CDE            PIC X(01).
026700         88  RLG-ACTION-IS-ADD           VALUE 'A'.
026800         88  RLG-ACTION-IS-BALANCE       VALUE 'B'.
026900         88  RLG-ACTION-IS-DELETE        VALUE 'D'.
027000     05  RLG-RESULT-CDE            PIC X(01).
027100         88  RLG-RESULT-ACCEPTED         VALUE 'Y'.
027200         88  RLG-RESULT-REJECTED         VALUE 'N'.
027300     05  RLG-REASON-TEXT           PIC X(60).
027400     05  FILLER                    PIC X(23).
027500*
027600*    ALTERNATE DATE-COMPONENT VIEW OF THE RUN DATE - SAME
027700*    LAYOUT AS PFA.TIP10, KEPT HERE SINCE THIS SHOP DOES NOT
027800*    SHARE COPY MEMBERS BETWEEN PROGRAMS.
027900 01  RESULT-LOG-DATE-VIEW REDEFINES RESULT-LOG-RECORD.
028000     05  RLD-RUN-CC                PIC 9(02).
028100     05  RLD-RUN-YY                PIC 9(02).
028200     05  RLD-RUN-MM                PIC 9(02).
028300     05  RLD-RUN-DD                PIC 9(02).
028400     05  FILLER                    PIC X(112).
028500*
028600 WORKING-STORAGE SECTION.
028700*
028800*    FILE STATUS KEYS - CHECKED AFTER EVERY OPEN, ONE PER FILE.
028900*    ONLY THE ACCOUNT-MASTER-FILE KEY IS ACTUALLY TESTED AFTER
029000*    OPEN (SEE 0100 BELOW); THE REST ARE CARRIED FOR WHEN A
029100*    MAINTENANCE PROGRAMMER NEEDS TO ADD A CHECK WITHOUT FIRST
029200*    HAVING TO DECLARE THE FIELD.
029300*    TESTED AT 0100 - THE ONE THAT CAN ABEND THE RUN.
029400 77  WS-ACCT-MASTER-STATUS         PIC X(02) VALUE '00'.
029500*    NOT CURRENTLY TESTED - OUTPUT FILE, OPEN FAILURES ON A
029600*    FRESH OUTPUT FILE HAVE NOT BEEN SEEN IN PRODUCTION.
029700 77  WS-ACCT-MASTER-NEW-STATUS     PIC X(02) VALUE '00'.
029800 77  WS-ACCT-MAINT-STATUS          PIC X(02) VALUE '00'.
029900 77  WS-TRANS-FILE-STATUS          PIC X(02) VALUE '00'.
030000 77  WS-NET-WORTH-STATUS           PIC X(02) VALUE '00'.
030100 77  WS-RESULT-LOG-STATUS          PIC X(02) VALUE '00'.
030200*
030300*    END-OF-FILE AND WORK SWITCHES, ONE PER PURPOSE - THIS SHOP
030400*    NEVER OVERLOADS ONE SWITCH FOR TWO UNRELATED TESTS.
030500*    WS-EOF-ACCT-MASTER-SW DRIVES THE LOAD LOOP AT 0200.
030600 77  WS-EOF-ACCT-MASTER-SW         PIC X(01) VALUE 'N'.
030700     88  EOF-ACCT-MASTER                  VALUE 'Y'.
030800*    WS-EOF-TRANS-SW DRIVES THE GUARD-TABLE LOAD LOOP AT 0300.
030900 77  WS-EOF-TRANS-SW               PIC X(01) VALUE 'N'.
031000     88  EOF-TRANS                        VALUE 'Y'.
031100*    WS-EOF-MAINT-SW DRIVES THE MAINTENANCE-APPLY LOOP AT 2000.
031200 77  WS-EOF-MAINT-SW                PIC X(01) VALUE 'N'.
031300     88  EOF-MAINT                        VALUE 'Y'.
031400*    WS-FOUND-SW IS SET BY 2250-FIND-ACCOUNT-BY-ID AND TESTED
031500*    BY BOTH THE BALANCE-CHANGE AND DELETE PATHS THAT SHARE IT.
031600 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
031700     88  RECORD-FOUND                     VALUE 'Y'.
031800*    WS-TXN-FOUND-SW IS THE DELETE-GUARD RESULT - 'Y' MEANS
031900*    RULE 5 FIRES AND THE DELETE IS REJECTED.
032000 77  WS-TXN-FOUND-SW                PIC X(01) VALUE 'N'.
032100     88  OPEN-TRANSACTIONS-EXIST          VALUE 'Y'.
032200*    WS-VALID-SW CARRIES THE ACCOUNTFORM EDIT RESULT OUT OF
032300*    2900-VALIDATE-ACCOUNT-FIELDS.
032400 77  WS-VALID-SW                   PIC X(01) VALUE 'Y'.
032500     88  FIELDS-ARE-VALID                 VALUE 'Y'.
032600*
032700*    TABLE BOOKKEEPING AND RUN COUNTERS - ALL COMP SINCE THEY
032800*    ARE PURE SUBSCRIPTS/COUNTERS, NEVER PRINTED OR MOVED TO A
032900*    DISPLAY FIELD EXCEPT ON THE FINAL CONSOLE MESSAGES.
033000*    WS-ACCT-TABLE-COUNT/MAX GUARD THE OCCURS 1000 BELOW - RAISED
033100*    FROM 500 UNDER CR0034 WHEN VOLUME OUTGREW THE ORIGINAL SIZE.
033200 77  WS-ACCT-TABLE-COUNT           PIC 9(05) COMP VALUE ZERO.
033300 77  WS-ACCT-TABLE-MAX             PIC 9(05) COMP VALUE 1000.
033400*    WS-TXN-TABLE-COUNT/MAX GUARD THE DELETE-GUARD TABLE, SIZED
033500*    LARGER SINCE A USER CAN EASILY POST MORE TRANSACTIONS THAN
033600*    ACCOUNTS.
033700 77  WS-TXN-TABLE-COUNT            PIC 9(05) COMP VALUE ZERO.
033800 77  WS-TXN-TABLE-MAX               PIC 9(05) COMP VALUE 5000.
033900*    WS-SUB-1 IS THE GENERAL ACCOUNT-TABLE SUBSCRIPT; WS-SUB-2
034000*    IS RESERVED FOR THE NESTED TRANSACTION-GUARD SCAN SO THE
034100*    OUTER CALLER'S POSITION IN WS-SUB-1 IS NEVER DISTURBED.
034200 77  WS-SUB-1                      PIC 9(05) COMP VALUE ZERO.
034300 77  WS-SUB-2                      PIC 9(05) COMP VALUE ZERO.
034400*    WS-SORT-I/J ARE THE BUBBLE-SORT'S OWN SUBSCRIPTS, KEPT
034500*    SEPARATE FROM WS-SUB-1/2 SO THE SORT PARAGRAPHS AND THE
034600*    MAINTENANCE PARAGRAPHS NEVER FIGHT OVER THE SAME FIELD.
034700 77  WS-SORT-I                     PIC 9(05) COMP VALUE ZERO.
034800 77  WS-SORT-J                     PIC 9(05) COMP VALUE ZERO.
034900*    'Y' KEEPS THE SORT LOOP RUNNING FOR AT LEAST ONE PASS;
035000*    'N' MEANS THE LAST PASS MADE NO SWAP AND THE TABLE IS IN
035100*    FINAL ORDER.
035200 77  WS-SORT-SWAPPED-SW             PIC X(01) VALUE 'Y'.
035300*    ACCEPT/REJECT RUN TOTALS, ADDED UNDER CR0120 TO MATCH
035400*    TIP10'S CONSOLE REPORTING HABIT.
035500 77  WS-ACCEPT-COUNT               PIC 9(07) COMP VALUE ZERO.
035600 77  WS-REJECT-COUNT               PIC 9(07) COMP VALUE ZERO.
035700*
035800*    CONTROL-BREAK WORK FIELDS FOR THE NET-WORTH PASS.
035900*    WS-BREAK-USER-ID HOLDS THE OWNER THE BREAK IS CURRENTLY
036000*    ACCUMULATING FOR; ZERO MEANS "NO GROUP OPEN YET".
036100 77  WS-BREAK-USER-ID              PIC 9(09) VALUE ZERO.
036200*    RUNNING NET-WORTH TOTAL FOR THE CURRENT OWNER GROUP -
036300*    CREDIT-CARD BALANCES SUBTRACT, EVERYTHING ELSE ADDS.
036400 77  WS-NET-WORTH-ACCUM            PIC S9(09)V99 COMP-3 VALUE ZERO.
036500*    ACCOUNT-DIVERSITY FLAGS FOR THE CURRENT OWNER GROUP - FED
036600*    TO TIP30 ON THE NET-WORTH-WORK FILE, NOT USED HERE.
036700 77  WS-HAS-CHECKING-SW            PIC X(01) VALUE 'N'.
036800 77  WS-HAS-SAVINGS-SW             PIC X(01) VALUE 'N'.
036900*
037000*    TODAY'S RUN DATE, ACCEPTED ONCE AT STARTUP AND REDEFINED
037100*    BELOW INTO ITS CCYY/MM/DD COMPONENTS FOR THE RESULT LOG.
037200 77  WS-CURRENT-DATE-TIME          PIC X(21).
037300*    REDEFINITION NUMBER TWO - BREAKS THE ACCEPTED DATE OUT
037400*    INTO CCYY/MM/DD FOR THE RESULT-LOG MOVE AT 1800 BELOW.
037500 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-TIME.
037600     05  WS-CUR-CCYY                PIC 9(04).
037700     05  WS-CUR-MM                  PIC 9(02).
037800     05  WS-CUR-DD                  PIC 9(02).
037900     05  FILLER                     PIC X(13).
038000*
038100*    THE IN-MEMORY ACCOUNT TABLE - LOADED AT 0200, MAINTAINED
038200*    BY THE 2000-RANGE PARAGRAPHS, SORTED AT 2600, AND WRITTEN
038300*    BACK OUT AT 0800.  WS-TBL-DELETE-SW CARRIES THE TOMBSTONE
038400*    MARK FOR A REMOVED ACCOUNT UNTIL THE REBUILD PASS DROPS IT.
038500 01  WS-ACCT-TABLE.
038600     05  WS-ACCT-ENTRY OCCURS 1000 TIMES.
038700         10  WS-TBL-ACCT-ID         PIC 9(09).
038800         10  WS-TBL-USER-ID         PIC 9(09).
038900         10  WS-TBL-ACCT-NAME       PIC X(40).
039000         10  WS-TBL-ACCT-TYPE       PIC X(12).
039100         10  WS-TBL-INITIAL-BAL     PIC S9(09)V99 COMP-3.
039200         10  WS-TBL-CURRENT-BAL     PIC S9(09)V99 COMP-3.
039300         10  WS-TBL-DELETE-SW       PIC X(01).
039400*
039500*    HOLD AREA FOR THE BUBBLE-SORT SWAP AT 2670 - ONE GROUP
039600*    MOVE IN, ONE GROUP MOVE OUT, RATHER THAN SEVEN SEPARATE
039700*    FIELD-BY-FIELD MOVES.
039800 01  WS-SWAP-HOLD-AREA.
039900     05  WS-SWAP-ACCT-ID            PIC 9(09).
040000     05  WS-SWAP-USER-ID            PIC 9(09).
040100     05  WS-SWAP-ACCT-NAME          PIC X(40).
040200     05  WS-SWAP-ACCT-TYPE          PIC X(12).
040300     05  WS-SWAP-INITIAL-BAL        PIC S9(09)V99 COMP-3.
040400     05  WS-SWAP-CURRENT-BAL        PIC S9(09)V99 COMP-3.
040500     05  WS-SWAP-DELETE-SW          PIC X(01).
040600*
040700*    RULE 5 DELETE-GUARD TABLE - LOADED AT 0300 FROM THE
040800*    TRANSACTION-FILE, ONE ENTRY PER POSTED TRANSACTION.  ONLY
040900*    THE OWNING ACCOUNT ID IS KEPT; THE TABLE EXISTS PURELY TO
041000*    ANSWER "DOES THIS ACCOUNT HAVE ANY TRANSACTIONS AT ALL".
041100 01  WS-TXN-ACCT-TABLE.
041200     05  WS-TXN-ACCT-ENTRY OCCURS 5000 TIMES PIC 9(09).
041300*
041400 PROCEDURE DIVISION.
041500*
041600*    MAIN-LINE - FOUR PASSES OVER THE DATA: LOAD THE OLD MASTER
041700*    AND THE TRANSACTION GUARD TABLE INTO MEMORY, APPLY THE
041800*    NIGHT'S MAINTENANCE REQUESTS AGAINST THE TABLE, SORT THE
041900*    TABLE INTO OWNER/NAME ORDER, RUN THE NET-WORTH CONTROL
042000*    BREAK, THEN REBUILD THE MASTER FROM WHATEVER SURVIVED.
042100 0000-MAIN-LINE.
042200*    PASS 1 - OPEN EVERYTHING, STAMP THE RUN DATE.
042300     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
042400*    PASS 2 - LOAD THE OLD MASTER INTO WS-ACCT-TABLE.
042500     PERFORM 0200-LOAD-ACCOUNT-MASTER THRU 0200-EXIT
042600         UNTIL EOF-ACCT-MASTER.
042700*    PASS 3 - LOAD THE RULE-5 DELETE-GUARD TABLE.
042800     PERFORM 0300-LOAD-TRANS-GUARD-TABLE THRU 0300-EXIT
042900         UNTIL EOF-TRANS.
043000*    PASS 4 - APPLY THE NIGHT'S MAINTENANCE AGAINST THE TABLE.
043100     PERFORM 2000-PROCESS-MAINT-RECORD THRU 2000-EXIT
043200         UNTIL EOF-MAINT.
043300*    PASS 5 - SORT SURVIVING ROWS INTO OWNER/NAME ORDER.
043400     PERFORM 2600-SORT-ACCOUNT-TABLE THRU 2600-EXIT.
043500*    PASS 6 - NET-WORTH CONTROL BREAK OVER THE SORTED TABLE.
043600     PERFORM 2500-CONTROL-BREAK-PASS THRU 2500-EXIT.
043700*    PASS 7 - WRITE THE NEW MASTER, DROPPING TOMBSTONED ROWS.
043800     PERFORM 0800-REWRITE-ACCOUNT-MASTER THRU 0800-EXIT.
043900*    CLOSE OUT AND REPORT THE RUN TOTALS.
044000     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
044100     STOP RUN.
044200*
044300*    OPENS ALL SIX FILES AND STAMPS THE RUN DATE.  A FAILURE TO
044400*    OPEN THE OLD ACCOUNT MASTER IS TREATED AS FATAL - SEE THE
044500*    GO TO BELOW RATHER THAN THE OLD THREE-SWITCH FALL-THROUGH,
044600*    SINCE CONTINUING WOULD REBUILD AN EMPTY MASTER AND LOSE
044700*    EVERY ACCOUNT ON FILE.
044800 0100-INITIALIZE-RUN.
044900     MOVE SPACES TO WS-CURRENT-DATE-TIME.
045000     ACCEPT WS-CURRENT-DATE-TIME (1:8) FROM DATE YYYYMMDD.
045100     OPEN INPUT ACCOUNT-MASTER-FILE
045200          INPUT ACCOUNT-MAINT-FILE
045300          INPUT TRANSACTION-FILE
045400          OUTPUT ACCOUNT-MASTER-NEW-FILE
045500          OUTPUT NET-WORTH-WORK
045600          OUTPUT RESULT-LOG-OUT.
045700*    PFA-0120 FOLLOW-UP - TIP10 TAKES THE HARD ABEND ON THIS
045800*    SAME CONDITION, SO TIP20 DOES TOO RATHER THAN LIMPING ON
045900*    WITH EOF SWITCHES ALREADY SET.
046000     IF WS-ACCT-MASTER-STATUS NOT = '00'
046100         DISPLAY 'PFA.TIP20 - ACCOUNT-MASTER OPEN ERROR '
046200                 WS-ACCT-MASTER-STATUS
046300         GO TO 0190-ABEND-BAILOUT
046400     END-IF.
046500 0100-EXIT.
046600     EXIT.
046700*
046800*    ABEND BAIL-OUT - ENTERED ONLY BY THE GO TO ABOVE.  CLOSES
046900*    WHATEVER OPENED SUCCESSFULLY (A CLOSE AGAINST A FILE THAT
047000*    NEVER OPENED IS HARMLESS ON THIS COMPILER), SIGNALS THE
047100*    JOB SCHEDULER WITH A NONZERO RETURN-CODE, AND STOPS - NO
047200*    NEW MASTER OR NET-WORTH FILE IS PRODUCED ON THIS PATH.
047300 0190-ABEND-BAILOUT.
047400     DISPLAY 'PFA.TIP20 ACCOUNT-MAINTENANCE ABENDING'.
047500     CLOSE ACCOUNT-MASTER-FILE
047600           ACCOUNT-MASTER-NEW-FILE
047700           ACCOUNT-MAINT-FILE
047800           TRANSACTION-FILE
047900           NET-WORTH-WORK
048000           RESULT-LOG-OUT.
048100     MOVE 16 TO RETURN-CODE.
048200     STOP RUN.
048300*
048400*    LOAD PASS - ONE TABLE ROW PER OLD-MASTER RECORD, DRIVEN BY
048500*    WS-EOF-ACCT-MASTER-SW.
048600 0200-LOAD-ACCOUNT-MASTER.
048700     READ ACCOUNT-MASTER-FILE
048800         AT END
048900             MOVE 'Y' TO WS-EOF-ACCT-MASTER-SW
049000         NOT AT END
049100             PERFORM 0250-ADD-ACCOUNT-ENTRY THRU 0250-EXIT.
049200 0200-EXIT.
049300     EXIT.
049400*
049500*    ONE TABLE ROW PER OLD-MASTER RECORD READ, APPENDED TO THE
049600*    END OF THE TABLE IN FILE ORDER - THE SORT PASS AT 2600
049700*    PUTS THE TABLE INTO OWNER/NAME ORDER LATER.
049800 0250-ADD-ACCOUNT-ENTRY.
049900     ADD 1 TO WS-ACCT-TABLE-COUNT.
050000     MOVE ACCT-ID      TO WS-TBL-ACCT-ID (WS-ACCT-TABLE-COUNT).
050100     MOVE ACCT-USER-ID TO WS-TBL-USER-ID (WS-ACCT-TABLE-COUNT).
050200     MOVE ACCT-NAME    TO WS-TBL-ACCT-NAME (WS-ACCT-TABLE-COUNT).
050300     MOVE ACCT-TYPE    TO WS-TBL-ACCT-TYPE (WS-ACCT-TABLE-COUNT).
050400     MOVE ACCT-INITIAL-BAL
050500                        TO WS-TBL-INITIAL-BAL (WS-ACCT-TABLE-COUNT).
050600     MOVE ACCT-CURRENT-BAL
050700                        TO WS-TBL-CURRENT-BAL (WS-ACCT-TABLE-COUNT).
050800     MOVE 'N'           TO WS-TBL-DELETE-SW (WS-ACCT-TABLE-COUNT).
050900 0250-EXIT.
051000     EXIT.
051100*
051200*    BUSINESS RULE 5 PREP - ONLY THE ACCT-ID OF EACH POSTED
051300*    TRANSACTION IS NEEDED TO GUARD A DELETE REQUEST.
051400 0300-LOAD-TRANS-GUARD-TABLE.
051500     READ TRANSACTION-FILE
051600         AT END
051700             MOVE 'Y' TO WS-EOF-TRANS-SW
051800         NOT AT END
051900             PERFORM 0350-ADD-TRANS-GUARD-ENTRY THRU 0350-EXIT.
052000 0300-EXIT.
052100     EXIT.
052200*
052300*    ONE GUARD-TABLE ENTRY PER POSTED TRANSACTION - ONLY THE
052400*    OWNING ACCOUNT ID SURVIVES INTO WS-TXN-ACCT-TABLE, THE
052500*    REST OF THE TRANSACTION RECORD IS OF NO INTEREST HERE.
052600 0350-ADD-TRANS-GUARD-ENTRY.
052700     ADD 1 TO WS-TXN-TABLE-COUNT.
052800     MOVE TXN-ACCT-ID TO WS-TXN-ACCT-ENTRY (WS-TXN-TABLE-COUNT).
052900 0350-EXIT.
053000     EXIT.
053100*
053200*    READS ONE MAINTENANCE RECORD AND DISPATCHES IT - DRIVEN BY
053300*    WS-EOF-MAINT-SW IN THE MAIN LINE ABOVE.
053400 2000-PROCESS-MAINT-RECORD.
053500     READ ACCOUNT-MAINT-FILE
053600         AT END
053700             MOVE 'Y' TO WS-EOF-MAINT-SW
053800         NOT AT END
053900             PERFORM 2050-APPLY-MAINT-ACTION THRU 2050-EXIT.
054000 2000-EXIT.
054100     EXIT.
054200*
054300*    ACTION-CODE DISPATCH - A/B/D ROUTE TO THEIR OWN PARAGRAPH;
054400*    ANYTHING ELSE IS TRACED AS A REJECT RATHER THAN IGNORED.
054500 2050-APPLY-MAINT-ACTION.
054600     EVALUATE TRUE
054700         WHEN AMT-ACTION-ADD
054800             PERFORM 2100-ADD-ACCOUNT-RECORD THRU 2100-EXIT
054900         WHEN AMT-ACTION-BALANCE
055000             PERFORM 2200-CHANGE-ACCOUNT-BALANCE THRU 2200-EXIT
055100         WHEN AMT-ACTION-DELETE
055200             PERFORM 2300-REMOVE-ACCOUNT-RECORD THRU 2300-EXIT
055300         WHEN OTHER
055400             PERFORM 2950-LOG-UNKNOWN-ACTION THRU 2950-EXIT
055500     END-EVALUATE.
055600 2050-EXIT.
055700     EXIT.
055800*
055900*    BUSINESS RULES 2 AND 3 - OWNER IS MANDATORY, CURRENT
056000*    BALANCE IS ALWAYS SEEDED FROM THE INITIAL BALANCE.
056100 2100-ADD-ACCOUNT-RECORD.
056200     PERFORM 2900-VALIDATE-ACCOUNT-FIELDS THRU 2900-EXIT.
056300     MOVE AMT-ACCT-ID TO RLG-KEY-ID.
056400     MOVE 'A' TO RLG-ACTION-CDE.
056500     IF NOT FIELDS-ARE-VALID
056600*        THE REASON TEXT WAS ALREADY SET BY 2900, NOTHING MORE
056700*        TO FILL IN ON THE REJECT LEG.
056800         MOVE 'N' TO RLG-RESULT-CDE
056900     ELSE
057000*        RULE 3 - CURRENT BALANCE IS SEEDED FROM THE INITIAL
057100*        BALANCE ON EVERY NEW ACCOUNT, NEVER FROM A SEPARATE
057200*        OPENING-DEPOSIT FIELD.
057300*        ADD GOES TO THE END OF THE TABLE, NOT IN SORTED
057400*        POSITION - THE 2600 SORT PASS PUTS IT WHERE IT BELONGS
057500*        BEFORE ANYBODY LOOKS AT THE TABLE'S ORDER AGAIN.
057600         ADD 1 TO WS-ACCT-TABLE-COUNT
057700         MOVE AMT-ACCT-ID   TO WS-TBL-ACCT-ID (WS-ACCT-TABLE-COUNT)
057800         MOVE AMT-USER-ID   TO WS-TBL-USER-ID (WS-ACCT-TABLE-COUNT)
057900         MOVE AMT-ACCT-NAME
058000                    TO WS-TBL-ACCT-NAME (WS-ACCT-TABLE-COUNT)
058100         MOVE AMT-ACCT-TYPE
058200                    TO WS-TBL-ACCT-TYPE (WS-ACCT-TABLE-COUNT)
058300         MOVE AMT-INITIAL-BAL
058400                    TO WS-TBL-INITIAL-BAL (WS-ACCT-TABLE-COUNT)
058500*        SAME SOURCE FIELD MOVED TWICE - INITIAL AND CURRENT
058600*        BALANCE START OUT EQUAL, PER RULE 3.
058700         MOVE AMT-INITIAL-BAL
058800                    TO WS-TBL-CURRENT-BAL (WS-ACCT-TABLE-COUNT)
058900         MOVE 'N' TO WS-TBL-DELETE-SW (WS-ACCT-TABLE-COUNT)
059000         MOVE 'Y' TO RLG-RESULT-CDE
059100         MOVE 'ACCOUNT ADDED' TO RLG-REASON-TEXT
059200     END-IF.
059300     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
059400 2100-EXIT.
059500     EXIT.
059600*
059700*    APPLIES AMT-NEW-BAL STRAIGHT OVER THE TABLE'S CURRENT
059800*    BALANCE - THIS PROGRAM TRUSTS THE ON-LINE SIDE TO HAVE
059900*    ALREADY COMPUTED THE NEW FIGURE FROM ITS OWN TRANSACTION
060000*    HISTORY, IT DOES NOT RE-DERIVE IT HERE.
060100 2200-CHANGE-ACCOUNT-BALANCE.
060200     MOVE 'N' TO WS-FOUND-SW.
060300     MOVE 1 TO WS-SUB-1.
060400     PERFORM 2250-FIND-ACCOUNT-BY-ID THRU 2250-EXIT
060500         UNTIL WS-SUB-1 > WS-ACCT-TABLE-COUNT
060600            OR RECORD-FOUND.
060700     MOVE AMT-ACCT-ID TO RLG-KEY-ID.
060800     MOVE 'B' TO RLG-ACTION-CDE.
060900     IF NOT RECORD-FOUND
061000*        NO VALIDATE-FIELDS PASS ON THIS PATH - AN UNKNOWN
061100*        ACCOUNT ID IS THE ONLY WAY A BALANCE-CHANGE REJECTS.
061200         MOVE 'N' TO RLG-RESULT-CDE
061300         MOVE 'REJECT-ACCOUNT ID NOT ON FILE' TO RLG-REASON-TEXT
061400     ELSE
061500         MOVE AMT-NEW-BAL TO WS-TBL-CURRENT-BAL (WS-SUB-1)
061600         MOVE 'Y' TO RLG-RESULT-CDE
061700         MOVE 'BALANCE UPDATED' TO RLG-REASON-TEXT
061800     END-IF.
061900     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
062000 2200-EXIT.
062100     EXIT.
062200*
062300*    LINEAR SCAN FOR A LIVE ROW MATCHING THE MAINTENANCE
062400*    RECORD'S ACCOUNT ID.  SHARED BY THE BALANCE-CHANGE AND
062500*    DELETE PATHS, SAME IDIOM AS PFA.TIP10'S USER LOOKUP.
062600 2250-FIND-ACCOUNT-BY-ID.
062700     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
062800        AND WS-TBL-ACCT-ID (WS-SUB-1) = AMT-ACCT-ID
062900             MOVE 'Y' TO WS-FOUND-SW
063000     ELSE
063100             ADD 1 TO WS-SUB-1
063200     END-IF.
063300 2250-EXIT.
063400     EXIT.
063500*
063600*    BUSINESS RULE 5 - AN ACCOUNT WITH ONE OR MORE POSTED
063700*    TRANSACTIONS CANNOT BE REMOVED.
063800 2300-REMOVE-ACCOUNT-RECORD.
063900     MOVE 'N' TO WS-FOUND-SW.
064000     MOVE 1 TO WS-SUB-1.
064100     PERFORM 2250-FIND-ACCOUNT-BY-ID THRU 2250-EXIT
064200         UNTIL WS-SUB-1 > WS-ACCT-TABLE-COUNT
064300            OR RECORD-FOUND.
064400     MOVE AMT-ACCT-ID TO RLG-KEY-ID.
064500     MOVE 'D' TO RLG-ACTION-CDE.
064600     IF NOT RECORD-FOUND
064700         MOVE 'N' TO RLG-RESULT-CDE
064800         MOVE 'REJECT-ACCOUNT ID NOT ON FILE' TO RLG-REASON-TEXT
064900     ELSE
065000*        RULE 5 PROPER - THE GUARD TABLE BUILT AT 0300 IS
065100*        SCANNED FOR ANY TRANSACTION AGAINST THIS ACCOUNT
065200*        BEFORE THE DELETE IS ALLOWED TO PROCEED.
065300         MOVE 'N' TO WS-TXN-FOUND-SW
065400         MOVE 1 TO WS-SUB-2
065500         PERFORM 2350-SCAN-TRANSACTIONS-FOR-ACCT THRU 2350-EXIT
065600             UNTIL WS-SUB-2 > WS-TXN-TABLE-COUNT
065700                OR OPEN-TRANSACTIONS-EXIST
065800         IF OPEN-TRANSACTIONS-EXIST
065900             MOVE 'N' TO RLG-RESULT-CDE
066000             MOVE 'REJECT-ACCOUNT HAS POSTED TRANSACTIONS'
066100                 TO RLG-REASON-TEXT
066200         ELSE
066300*            DELETE-MARK ONLY, SAME AS TIP10'S USER REMOVE -
066400*            THE ROW IS DROPPED FOR GOOD AT THE 0850 REBUILD.
066500             MOVE 'Y' TO WS-TBL-DELETE-SW (WS-SUB-1)
066600             MOVE 'Y' TO RLG-RESULT-CDE
066700             MOVE 'ACCOUNT REMOVED' TO RLG-REASON-TEXT
066800         END-IF
066900     END-IF.
067000     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
067100 2300-EXIT.
067200     EXIT.
067300*
067400*    ONE GUARD-TABLE ROW'S COMPARE - UNLIKE THE EMAIL SCAN IN
067500*    TIP10 THIS ONE CAN STOP AT THE FIRST HIT (SEE THE UNTIL
067600*    CLAUSE AT 2300 ABOVE), SINCE ONE MATCHING TRANSACTION IS
067700*    ALL RULE 5 NEEDS TO KNOW.
067800 2350-SCAN-TRANSACTIONS-FOR-ACCT.
067900     IF WS-TXN-ACCT-ENTRY (WS-SUB-2) = AMT-ACCT-ID
068000         MOVE 'Y' TO WS-TXN-FOUND-SW.
068100     ADD 1 TO WS-SUB-2.
068200 2350-EXIT.
068300     EXIT.
068400*
068500*    BATCH FLOW SECTION 4 (ACCOUNTFORM) - APPLIES ONLY TO
068600*    ADD REQUESTS; A BALANCE-CHANGE OR DELETE DOES NOT CARRY
068700*    NAME/TYPE/INITIAL-BALANCE FIELDS TO RE-EDIT.
068800 2900-VALIDATE-ACCOUNT-FIELDS.
068900     MOVE 'Y' TO WS-VALID-SW.
069000     MOVE SPACES TO RLG-REASON-TEXT.
069100*    RULE 2 - OWNER IS MANDATORY.  CHECKED FIRST SINCE AN
069200*    ACCOUNT WITHOUT AN OWNER IS NONSENSICAL REGARDLESS OF
069300*    WHAT ELSE IS ON THE RECORD.
069400     IF AMT-USER-ID = ZERO
069500         MOVE 'N' TO WS-VALID-SW
069600         MOVE 'REJECT-ACCOUNT MUST HAVE AN OWNER' TO RLG-REASON-TEXT
069700     ELSE
069800*        NAME IS REQUIRED SO THE SORT/CONTROL-BREAK OUTPUT AND
069900*        ANY ON-LINE DISPLAY ALWAYS HAS SOMETHING TO SHOW.
070000         IF AMT-ACCT-NAME = SPACES
070100             MOVE 'N' TO WS-VALID-SW
070200             MOVE 'REJECT-ACCOUNT NAME IS REQUIRED'
070300                 TO RLG-REASON-TEXT
070400         ELSE
070500*            TYPE CODE MUST BE ONE OF THE THREE VALUES THE
070600*            NET-WORTH CONTROL BREAK AT 2560 KNOWS HOW TO
070700*            CLASSIFY - ANYTHING ELSE WOULD SILENTLY FALL INTO
070800*            THE ASSET SIDE OF THAT PARAGRAPH'S IF, WHICH IS
070900*            WHY IT IS CAUGHT HERE INSTEAD.
071000             IF AMT-ACCT-TYPE NOT = 'CHECKING'
071100                AND AMT-ACCT-TYPE NOT = 'SAVINGS'
071200                AND AMT-ACCT-TYPE NOT = 'CREDIT_CARD'
071300                 MOVE 'N' TO WS-VALID-SW
071400                 MOVE 'REJECT-INVALID ACCOUNT TYPE CODE'
071500                     TO RLG-REASON-TEXT
071600             ELSE
071700*                NO OVERDRAFT ON DAY ONE - A NEGATIVE OPENING
071800*                BALANCE CAN ONLY ARISE FROM A DATA ERROR ON
071900*                THE MAINTENANCE FEED.
072000                 IF AMT-INITIAL-BAL < ZERO
072100                     MOVE 'N' TO WS-VALID-SW
072200                     MOVE 'REJECT-INITIAL BALANCE IS NEGATIVE'
072300                         TO RLG-REASON-TEXT
072400                 END-IF
072500             END-IF
072600         END-IF
072700     END-IF.
072800 2900-EXIT.
072900     EXIT.
073000*
073100*    A MAINTENANCE RECORD WHOSE ACTION CODE IS NOT A, B OR D -
073200*    TRACED TO THE RESULT LOG THE SAME WAY TIP10 TRACES ITS
073300*    OWN GARBLED RECORDS, PER CR0070 THERE.
073400 2950-LOG-UNKNOWN-ACTION.
073500     MOVE AMT-ACCT-ID TO RLG-KEY-ID.
073600     MOVE 'A' TO RLG-ACTION-CDE.
073700     MOVE 'N' TO RLG-RESULT-CDE.
073800     MOVE 'REJECT-UNKNOWN ACTION CODE ON MAINT FILE'
073900         TO RLG-REASON-TEXT.
074000     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
074100 2950-EXIT.
074200     EXIT.
074300*
074400*    CLASSIC TABLE-SORT PARAGRAPHS - BUBBLE SORT OVER THE
074500*    IN-MEMORY ACCOUNT TABLE, ASCENDING BY OWNER THEN BY
074600*    ACCOUNT NAME, TO SATISFY THE CONTROL-BREAK ORDER BELOW.
074700 2600-SORT-ACCOUNT-TABLE.
074800     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
074900     PERFORM 2650-SORT-ONE-PASS THRU 2650-EXIT
075000         UNTIL WS-SORT-SWAPPED-SW = 'N'.
075100 2600-EXIT.
075200     EXIT.
075300*
075400*    ONE FULL PASS OVER THE TABLE - CLEARS THE SWAPPED FLAG
075500*    BEFORE WALKING IT, SO 2600 ABOVE KNOWS WHETHER ANOTHER
075600*    PASS IS NEEDED.
075700 2650-SORT-ONE-PASS.
075800     MOVE 'N' TO WS-SORT-SWAPPED-SW.
075900     MOVE 1 TO WS-SORT-I.
076000     PERFORM 2660-SORT-COMPARE-ADJACENT THRU 2660-EXIT
076100         UNTIL WS-SORT-I >= WS-ACCT-TABLE-COUNT.
076200 2650-EXIT.
076300     EXIT.
076400*
076500*    COMPARES ONE ADJACENT PAIR - OWNER ID IS THE MAJOR KEY,
076600*    ACCOUNT NAME THE MINOR KEY, MATCHING THE CONTROL-BREAK
076700*    ORDER THE NET-WORTH PASS BELOW EXPECTS.
076800 2660-SORT-COMPARE-ADJACENT.
076900     COMPUTE WS-SORT-J = WS-SORT-I + 1.
077000     IF WS-TBL-USER-ID (WS-SORT-I) > WS-TBL-USER-ID (WS-SORT-J)
077100         PERFORM 2670-SWAP-ENTRIES THRU 2670-EXIT
077200     ELSE
077300         IF WS-TBL-USER-ID (WS-SORT-I) = WS-TBL-USER-ID (WS-SORT-J)
077400            AND WS-TBL-ACCT-NAME (WS-SORT-I) >
077500                WS-TBL-ACCT-NAME (WS-SORT-J)
077600             PERFORM 2670-SWAP-ENTRIES THRU 2670-EXIT
077700         END-IF
077800     END-IF.
077900     ADD 1 TO WS-SORT-I.
078000 2660-EXIT.
078100     EXIT.
078200*
078300*    THREE-MOVE SWAP THROUGH WS-SWAP-HOLD-AREA - THE WHOLE
078400*    OCCURS ENTRY MOVES AS ONE GROUP, NOT FIELD BY FIELD.
078500 2670-SWAP-ENTRIES.
078600     MOVE WS-ACCT-ENTRY (WS-SORT-I) TO WS-SWAP-HOLD-AREA.
078700     MOVE WS-ACCT-ENTRY (WS-SORT-J) TO WS-ACCT-ENTRY (WS-SORT-I).
078800     MOVE WS-SWAP-HOLD-AREA          TO WS-ACCT-ENTRY (WS-SORT-J).
078900     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
079000 2670-EXIT.
079100     EXIT.
079200*
079300*    NET-WORTH CONTROL BREAK - BUSINESS RULE 4.
079400 2500-CONTROL-BREAK-PASS.
079500     MOVE 1 TO WS-SUB-1.
079600     MOVE ZERO TO WS-BREAK-USER-ID.
079700     PERFORM 2550-PROCESS-SORTED-ENTRY THRU 2550-EXIT
079800         UNTIL WS-SUB-1 > WS-ACCT-TABLE-COUNT.
079900     IF WS-BREAK-USER-ID NOT = ZERO
080000         PERFORM 2580-WRITE-NET-WORTH-RECORD THRU 2580-EXIT.
080100 2500-EXIT.
080200     EXIT.
080300*
080400*    RUNS AGAINST THE NOW-SORTED TABLE, SO EVERY ROW FOR ONE
080500*    OWNER ARRIVES TOGETHER.  A CHANGE OF OWNER CLOSES OUT THE
080600*    PRIOR GROUP'S TOTAL (IF ANY WAS OPEN) AND OPENS A NEW ONE.
080700 2550-PROCESS-SORTED-ENTRY.
080800     IF WS-TBL-USER-ID (WS-SUB-1) NOT = WS-BREAK-USER-ID
080900         IF WS-BREAK-USER-ID NOT = ZERO
081000             PERFORM 2580-WRITE-NET-WORTH-RECORD THRU 2580-EXIT
081100         END-IF
081200         MOVE WS-TBL-USER-ID (WS-SUB-1) TO WS-BREAK-USER-ID
081300         MOVE ZERO TO WS-NET-WORTH-ACCUM
081400         MOVE 'N' TO WS-HAS-CHECKING-SW
081500         MOVE 'N' TO WS-HAS-SAVINGS-SW
081600     END-IF.
081700*    DELETE-MARKED ROWS NEVER COUNT TOWARD THE OWNER'S NET
081800*    WORTH, EVEN THOUGH THEY ARE STILL PHYSICALLY IN THE TABLE
081900*    UNTIL THE 0800 REBUILD PASS DROPS THEM.
082000     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
082100         PERFORM 2560-ACCUMULATE-NET-WORTH THRU 2560-EXIT
082200     END-IF.
082300     ADD 1 TO WS-SUB-1.
082400 2550-EXIT.
082500     EXIT.
082600*
082700*    RULE 4 PROPER - CREDIT-CARD BALANCES ARE A LIABILITY AND
082800*    SUBTRACT FROM NET WORTH, EVERY OTHER ACCOUNT TYPE IS AN
082900*    ASSET AND ADDS.  THE CHECKING/SAVINGS FLAGS ARE SIDE
083000*    INFORMATION FOR TIP30, NOT USED IN THE NET-WORTH FIGURE
083100*    ITSELF.
083200 2560-ACCUMULATE-NET-WORTH.
083300     IF WS-TBL-ACCT-TYPE (WS-SUB-1) = 'CREDIT_CARD'
083400         SUBTRACT WS-TBL-CURRENT-BAL (WS-SUB-1)
083500             FROM WS-NET-WORTH-ACCUM
083600     ELSE
083700         ADD WS-TBL-CURRENT-BAL (WS-SUB-1) TO WS-NET-WORTH-ACCUM
083800     END-IF.
083900     IF WS-TBL-ACCT-TYPE (WS-SUB-1) = 'CHECKING'
084000         MOVE 'Y' TO WS-HAS-CHECKING-SW
084100     END-IF.
084200     IF WS-TBL-ACCT-TYPE (WS-SUB-1) = 'SAVINGS'
084300         MOVE 'Y' TO WS-HAS-SAVINGS-SW
084400     END-IF.
084500 2560-EXIT.
084600     EXIT.
084700*
084800*    ONE NET-WORTH-WORK ROW PER OWNER GROUP - WRITTEN WHEN THE
084900*    GROUP CLOSES OUT, EITHER ON AN OWNER CHANGE (2550 ABOVE)
085000*    OR AT END OF TABLE (2500 MAIN PARAGRAPH).
085100 2580-WRITE-NET-WORTH-RECORD.
085200     MOVE WS-BREAK-USER-ID   TO NWK-USER-ID.
085300     MOVE WS-NET-WORTH-ACCUM TO NWK-NET-WORTH.
085400     MOVE WS-HAS-CHECKING-SW TO NWK-HAS-CHECKING-CDE.
085500     MOVE WS-HAS-SAVINGS-SW  TO NWK-HAS-SAVINGS-CDE.
085600     WRITE NET-WORTH-WORK-RECORD.
085700 2580-EXIT.
085800     EXIT.
085900*
086000*    COMMON RESULT-LOG WRITER - STAMPS THE RUN DATE AND THIS
086100*    PROGRAM'S TAG, THEN BUMPS WHICHEVER RUN COUNTER MATCHES
086200*    THE RESULT CODE THE CALLING PARAGRAPH ALREADY SET, SAME
086300*    AS PFA.TIP10'S OWN 1800 PARAGRAPH.
086400 1800-WRITE-RESULT-LOG.
086500*    REFERENCE-MODIFICATION, NOT A REDEFINES VIEW - THE THREE
086600*    SUBSTRING MOVES BUILD THE CCYYMMDD RUN DATE IN PLACE OVER
086700*    RLG-RUN-DATE ONE COMPONENT AT A TIME.
086800     MOVE WS-CUR-CCYY TO RLG-RUN-DATE (1:4).
086900     MOVE WS-CUR-MM   TO RLG-RUN-DATE (5:2).
087000     MOVE WS-CUR-DD   TO RLG-RUN-DATE (7:2).
087100     MOVE 'TIP20' TO RLG-PROGRAM-ID.
087200     MOVE 'ACCOUNT' TO RLG-ENTITY-TYPE.
087300     WRITE RESULT-LOG-RECORD.
087400*    RLG-RESULT-CDE AND RLG-REASON-TEXT WERE ALREADY SET BY
087500*    WHICHEVER PARAGRAPH PERFORMED THIS ONE - THIS PARAGRAPH
087600*    ONLY WRITES THE ROW AND KEEPS THE RUN TOTALS CURRENT.
087700     IF RLG-RESULT-ACCEPTED
087800         ADD 1 TO WS-ACCEPT-COUNT
087900     ELSE
088000         ADD 1 TO WS-REJECT-COUNT.
088100 1800-EXIT.
088200     EXIT.
088300*
088400*    REBUILD PASS - WALKS THE WHOLE (NOW SORTED) TABLE ONE
088500*    TIME, WRITING ONLY ROWS THAT WERE NEVER DELETE-MARKED,
088600*    PER CR0103.
088700 0800-REWRITE-ACCOUNT-MASTER.
088800     MOVE 1 TO WS-SUB-1.
088900     PERFORM 0850-WRITE-TABLE-ENTRY THRU 0850-EXIT
089000         UNTIL WS-SUB-1 > WS-ACCT-TABLE-COUNT.
089100 0800-EXIT.
089200     EXIT.
089300*
089400*    ONE OUTPUT ROW, OR NONE IF THE ROW IS DELETE-MARKED - THE
089500*    NEW MASTER COMES OUT IN OWNER/NAME ORDER SINCE THE SORT AT
089600*    2600 RAN BEFORE THIS PARAGRAPH EVER FIRES.
089700 0850-WRITE-TABLE-ENTRY.
089800     IF WS-TBL-DELETE-SW (WS-SUB-1) NOT = 'Y'
089900         MOVE WS-TBL-ACCT-ID (WS-SUB-1)     TO AMN-ID
090000         MOVE WS-TBL-USER-ID (WS-SUB-1)     TO AMN-USER-ID
090100         MOVE WS-TBL-ACCT-NAME (WS-SUB-1)   TO AMN-NAME
090200         MOVE WS-TBL-ACCT-TYPE (WS-SUB-1)   TO AMN-TYPE
090300         MOVE WS-TBL-INITIAL-BAL (WS-SUB-1) TO AMN-INITIAL-BAL
090400         MOVE WS-TBL-CURRENT-BAL (WS-SUB-1) TO AMN-CURRENT-BAL
090500         WRITE ACCOUNT-MASTER-NEW-RECORD
090600     END-IF.
090700     ADD 1 TO WS-SUB-1.
090800 0850-EXIT.
090900     EXIT.
091000*
091100*    NORMAL END OF RUN - CLOSE EVERYTHING AND PUT THE ACCEPT/
091200*    REJECT TOTALS ON THE CONSOLE FOR THE OVERNIGHT OPERATOR
091300*    LOG, PER CR0120.
091400 0900-TERMINATE-RUN.
091500     CLOSE ACCOUNT-MASTER-FILE
091600           ACCOUNT-MASTER-NEW-FILE
091700           ACCOUNT-MAINT-FILE
091800           TRANSACTION-FILE
091900           NET-WORTH-WORK
092000           RESULT-LOG-OUT.
092100     DISPLAY 'PFA.TIP20 ACCOUNT-MAINTENANCE COMPLETE'.
092200     DISPLAY 'REQUESTS ACCEPTED - ' WS-ACCEPT-COUNT.
092300     DISPLAY 'REQUESTS REJECTED - ' WS-REJECT-COUNT.
092400 0900-EXIT.
092500     EXIT.
