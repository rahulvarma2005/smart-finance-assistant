000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANSACTION-MAINTENANCE.
000300 AUTHOR.        J. P. OYELARAN.
000400 INSTALLATION.  FINSERV DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   PFA.TIP25  -  TRANSACTION-MAINTENANCE                       *
001100*   NIGHTLY TRANSACTION INTAKE PASS FOR THE PERSONAL FINANCE    *
001200*   ASSISTANT (PFA) SUBSYSTEM.  EDITS EACH INCOMING TRANSACTION *
001300*   TICKET ON THE TRANSACTION-INPUT-FILE AND, WHEN ACCEPTED,    *
001400*   APPENDS IT TO THE TRANSACTION-FILE READ BY PFA.TIP30.  THE  *
001500*   CATEGORY-BUDGET FILE IS CARRIED THROUGH UNCHANGED - THIS    *
001600*   SHOP HAS NO BUDGET-VARIANCE LOGIC ON THE BOOKS YET.         *
001700*****************************************************************
001800*
001900*    THIS STEP RUNS THIRD IN THE NIGHTLY PFA CYCLE, AFTER
002000*    PFA.TIP10 AND PFA.TIP20 HAVE REWRITTEN THEIR OWN MASTERS
002100*    AND BEFORE PFA.TIP30 COMPUTES ANY INSIGHT THAT DEPENDS ON
002200*    A TRANSACTION POSTED TONIGHT.  UNLIKE TIP10 AND TIP20 THIS
002300*    PROGRAM DOES NOT REBUILD A MASTER FILE - TRANSACTION-FILE
002400*    IS OPENED EXTEND AND EACH ACCEPTED TICKET IS APPENDED TO
002500*    THE END OF IT, SINCE A POSTED TRANSACTION IS NEVER CHANGED
002600*    OR REMOVED ONCE WRITTEN.
002700*
002800*    BUSINESS SCOPE COVERED HERE: TRANSACTIONFORM FIELD EDITS
002900*    AND THE CATEGORY/TYPE CROSS-EDIT (BATCH FLOW SECTION 4).
003000*    ACCOUNT AND NET-WORTH MAINTENANCE BELONG TO TIP20 AND ARE
003100*    NOT TOUCHED HERE.  THE BUDGET FILE HAS NO BUSINESS RULES
003200*    OF ITS OWN ON THE BOOKS - SEE CR0041 BELOW - SO IT IS ONLY
003300*    CARRIED FORWARD ONE RECORD AT A TIME.
003400*
003500*    RESTART NOTE - A RERUN OF THIS STEP MUST NOT BE ATTEMPTED
003600*    AGAINST THE SAME TRANSACTION-INPUT-FILE TWICE WITHOUT
003700*    OPERATIONS FIRST CONFIRMING THE PRIOR RUN'S RESULT LOG -
003800*    BECAUSE TRANSACTION-FILE IS OPENED EXTEND, A SECOND RUN
003900*    WOULD APPEND EVERY ACCEPTED TICKET A SECOND TIME.
004000*
004100*****************************************************************
004200*                     C H A N G E   L O G                       *
004300*-----------------------------------------------------------------
004400* DATE      BY   REQUEST    DESCRIPTION                   CRNO
004500*-----------------------------------------------------------------
004600* 06/14/89  JPO  PFA-0006   ORIGINAL CODING - REPLACES THE CR0006
004700*                           PAPER TICKET-LOG POSTING RUN.   CR0006
004800* 02/18/91  LMW  PFA-0035   CATEGORY/TYPE CROSS-EDIT       CR0035
004900*                           ADDED - WRONG CATEGORY ON AN   CR0035
005000*                           INCOME TICKET WAS SLIPPING IN  CR0035
005100*                           AND THROWING OFF TIP30'S       CR0035
005200*                           CATEGORY TOTALS.                CR0035
005300* 03/30/92  JPO  PFA-0041   BUDGET FILE PASS-THROUGH ADDED CR0041
005400*                           SO DOWNSTREAM STEPS SEE IT -   CR0041
005500*                           NO BUDGET-VARIANCE RULE EXISTS CR0041
005600*                           YET, THIS IS A STRAIGHT COPY.   CR0041
005700* 07/30/93  LMW  PFA-0052   MINIMUM TICKET AMOUNT RAISED   CR0052
005800*                           FROM ZERO TO ONE CENT - A ZERO  CR0052
005900*                           DOLLAR TICKET WAS A DATA ENTRY  CR0052
006000*                           ERROR EVERY TIME IT SHOWED UP.  CR0052
006100* 01/05/99  DJT  PFA-0090   Y2K REVIEW - TXN-DATE IS A      CR0090
006200*                           FULL CCYYMMDD FIELD, NO EDIT    CR0090
006300*                           CHANGE NEEDED.                  CR0090
006400* 09/17/02  SPN  PFA-0111   ADDED RUN TOTALS ON CONSOLE,    CR0111
006500*                           MATCHING TIP10 AND TIP20.       CR0111
006600*****************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    ONE TICKET PER TRANSACTION QUEUED BY THE ON-LINE SIDE.
007600     SELECT TRANSACTION-INPUT-FILE ASSIGN TO TRANIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-TRANS-INPUT-STATUS.
007900*
008000*    OPENED EXTEND BELOW - ACCEPTED TICKETS ARE APPENDED, THE
008100*    EXISTING HISTORY IS NEVER READ OR REWRITTEN BY THIS STEP.
008200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-TRANS-FILE-STATUS.
008500*
008600*    CATEGORY-BUDGET MASTER - READ ONLY, PASSED THROUGH.
008700     SELECT BUDGET-FILE ASSIGN TO BUDGFILE
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-BUDGET-STATUS.
009000*
009100*    SAME SHAPE AS BUDGET-FILE, WRITTEN BACK OUT UNCHANGED
009200*    RECORD FOR RECORD - SEE CR0041.
009300     SELECT BUDGET-OUT-FILE ASSIGN TO BUDGOUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-BUDGET-OUT-STATUS.
009600*
009700*    ACCEPT/REJECT AUDIT TRAIL FOR THIS RUN.
009800     SELECT RESULT-LOG-OUT ASSIGN TO RESULTLG
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-RESULT-LOG-STATUS.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500*    ONE TICKET PER RECORD - EVERY FIELD ON IT IS EDITED AT
010600*    2900 BELOW BEFORE THE TICKET IS POSTED TO TRANSACTION-FILE.
010700 FD  TRANSACTION-INPUT-FILE.
010800 01  TRANSACTION-INPUT-RECORD.
010900*        ASSIGNED BY THE ON-LINE SIDE'S ID GENERATOR, NOT BY
011000*        THIS PROGRAM - CARRIED STRAIGHT THROUGH TO TXN-ID.
011100     05  TXI-ID                    PIC 9(09).
011200     05  TXI-ACCT-ID               PIC 9(09).
011300     05  TXI-USER-ID               PIC 9(09).
011400     05  TXI-DESC                  PIC X(80).
011500*        MINIMUM 0.01 ENFORCED AT 2900 - CR0052.
011600     05  TXI-AMOUNT                PIC S9(09)V99 COMP-3.
011700*        INCOME/EXPENSE ONLY - THE 88-LEVELS DRIVE THE
011800*        CATEGORY CROSS-EDIT AT 2950 BELOW.
011900     05  TXI-TYPE                  PIC X(07).
012000         88  TXI-TYPE-IS-INCOME          VALUE 'INCOME'.
012100         88  TXI-TYPE-IS-EXPENSE         VALUE 'EXPENSE'.
012200*        MUST BE ONE OF THE FIXED SET 2950 CHECKS AGAINST FOR
012300*        WHICHEVER TYPE THE TICKET CARRIES.
012400     05  TXI-CATEGORY              PIC X(20).
012500*        CCYYMMDD - REQUIRED, SEE 2900.
012600     05  TXI-DATE                  PIC 9(08).
012700     05  FILLER                    PIC X(04).
012800*
012900*    ALTERNATE VIEW ISOLATING JUST THE DESCRIPTION AND AMOUNT -
013000*    USED BY THE CONSOLE TRACE WHEN A TICKET IS REJECTED ON A
013100*    FIELD-LEVEL EDIT AND THE OPERATOR WANTS A QUICK LOOK.
013200 01  TRANSACTION-INPUT-TRACE-VIEW REDEFINES
013300                 TRANSACTION-INPUT-RECORD.
013400     05  FILLER                    PIC X(27).
013500     05  TIV-TRACE-DESC            PIC X(80).
013600     05  TIV-TRACE-AMOUNT          PIC S9(09)V99 COMP-3.
013700     05  FILLER                    PIC X(39).
013800*
013900*    THE POSTED-TRANSACTION HISTORY, READ BY PFA.TIP20'S
014000*    DELETE GUARD AND BY PFA.TIP30'S INSIGHTS PASS.  OPENED
014100*    EXTEND BY THIS PROGRAM ONLY - EVERY FIELD HERE LINES UP
014200*    ONE FOR ONE WITH THE TRANSACTION-INPUT-RECORD ABOVE.
014300 FD  TRANSACTION-FILE.
014400 01  TRANSACTION-RECORD.
014500     05  TXN-ID                    PIC 9(09).
014600     05  TXN-ACCT-ID               PIC 9(09).
014700     05  TXN-USER-ID               PIC 9(09).
014800     05  TXN-DESC                  PIC X(80).
014900     05  TXN-AMOUNT                PIC S9(09)V99 COMP-3.
015000     05  TXN-TYPE                  PIC X(07).
015100     05  TXN-CATEGORY              PIC X(20).
015200     05  TXN-DATE                  PIC 9(08).
015300     05  FILLER                    PIC X(04).
015400*
015500*    CATEGORY-BUDGET MASTER - READ ONLY.  NO MAINTENANCE
015600*    ACTIONS AGAINST THIS FILE EXIST IN THIS SYSTEM, SO THERE
015700*    IS NO ADD/CHANGE/DELETE RECORD SHAPE LIKE THE OTHER PFA
015800*    MAINT FEEDS, JUST THE ONE LAYOUT BELOW.
015900 FD  BUDGET-FILE.
016000 01  BUDGET-RECORD.
016100     05  BUD-ID                    PIC 9(09).
016200     05  BUD-USER-ID               PIC 9(09).
016300     05  BUD-CATEGORY              PIC X(20).
016400     05  BUD-MONTH                 PIC 9(06).
016500     05  BUD-LIMIT-AMOUNT          PIC S9(09)V99 COMP-3.
016600     05  FILLER                    PIC X(01).
016700*
016800*    ALTERNATE VIEW PAIRING THE MONTH AND THE LIMIT AMOUNT -
016900*    KEPT FROM THE PAPER-FORM LAYOUT THIS RECORD WAS ORIGINALLY
017000*    KEYED FROM; NOT EXERCISED BY THIS PASS-THROUGH STEP.
017100 01  BUDGET-PERIOD-VIEW REDEFINES BUDGET-RECORD.
017200     05  FILLER                    PIC X(38).
017300     05  BPV-MONTH                 PIC 9(06).
017400     05  BPV-LIMIT-AMOUNT          PIC S9(09)V99 COMP-3.
017500     05  FILLER                    PIC X(01).
017600*
017700*    SAME SHAPE AS BUDGET-RECORD ABOVE, UNDER ITS OWN RECORD
017800*    NAME PER THIS SHOP'S HABIT OF NEVER SHARING A RECORD NAME
017900*    BETWEEN AN INPUT FD AND ITS OUTPUT FD.
018000 FD  BUDGET-OUT-FILE.
018100 01  BUDGET-OUT-RECORD.
018200     05  BGO-ID                    PIC 9(09).
018300     05  BGO-USER-ID               PIC 9(09).
018400     05  BGO-CATEGORY              PIC X(20).
018500     05  BGO-MONTH                 PIC 9(06).
018600     05  BGO-LIMIT-AMOUNT          PIC S9(09)V99 COMP-3.
018700     05  FILLER                    PIC X(01).
018800*
018900*    ONE RESULT LOG PER PROGRAM RUN - SAME 120-BYTE SHAPE AS
019000*    THE OTHER THREE PFA PROGRAMS, DUPLICATED RATHER THAN
019100*    SHARED THROUGH A COPY MEMBER.  THIS PROGRAM ONLY EVER
019200*    USES ACTION CODE 'A' SINCE A POSTED TICKET IS ALWAYS AN
019300*    ADD, NEVER A CHANGE OR DELETE.
019400 FD  RESULT-LOG-OUT.
019500 01  RESULT-LOG-RECORD.
019600     05  RLG-RUN-DATE              PIC 9(08).
019700     05  RLG-PROGRAM-ID            PIC X(08).
019800     05  RLG-ENTITY-TYPE           PIC X(10).
019900     05  RLG-KEY-ID                PIC 9(09).
020000     05  RLG-ACTION-CDE            PIC X(01).
020100         88  RLG-ACTION-IS-ADD           VALUE 'A'.
020200     05  RLG-RESULT-CDE            PIC X(01).
020300         88  RLG-RESULT-ACCEPTED         VALUE 'Y'.
020400         88  RLG-RESULT-REJECTED         VALUE 'N'.
020500     05  RLG-REASON-TEXT           PIC X(60).
020600     05  FILLER                    PIC X(23).
020700*
020800*    ALTERNATE DATE-COMPONENT VIEW OF THE RUN DATE - SAME
020900*    LAYOUT AS THE OTHER PFA PROGRAMS, KEPT HERE SINCE THIS
021000*    SHOP DOES NOT SHARE COPY MEMBERS BETWEEN PROGRAMS.
021100 01  RESULT-LOG-DATE-VIEW REDEFINES RESULT-LOG-RECORD.
021200     05  RLD-RUN-CC                PIC 9(02).
021300     05  RLD-RUN-YY                PIC 9(02).
021400     05  RLD-RUN-MM                PIC 9(02).
021500     05  RLD-RUN-DD                PIC 9(02).
021600     05  FILLER                    PIC X(112).
021700*
021800 WORKING-STORAGE SECTION.
021900*
022000*    FILE STATUS KEYS - ONLY WS-TRANS-INPUT-STATUS IS TESTED
022100*    AFTER OPEN (SEE 0100 BELOW); THE REST ARE CARRIED FOR A
022200*    MAINTENANCE PROGRAMMER WHO NEEDS TO ADD A CHECK LATER.
022300 77  WS-TRANS-INPUT-STATUS         PIC X(02) VALUE '00'.
022400 77  WS-TRANS-FILE-STATUS          PIC X(02) VALUE '00'.
022500 77  WS-BUDGET-STATUS              PIC X(02) VALUE '00'.
022600 77  WS-BUDGET-OUT-STATUS          PIC X(02) VALUE '00'.
022700 77  WS-RESULT-LOG-STATUS          PIC X(02) VALUE '00'.
022800*
022900*    END-OF-FILE AND WORK SWITCHES - ONE PER PURPOSE.
023000*    WS-EOF-TRANS-INPUT-SW DRIVES THE TICKET-EDIT LOOP AT 1000.
023100 77  WS-EOF-TRANS-INPUT-SW         PIC X(01) VALUE 'N'.
023200     88  EOF-TRANS-INPUT                  VALUE 'Y'.
023300*    WS-EOF-BUDGET-SW DRIVES THE PASS-THROUGH LOOP AT 4000.
023400 77  WS-EOF-BUDGET-SW              PIC X(01) VALUE 'N'.
023500     88  EOF-BUDGET                       VALUE 'Y'.
023600*    WS-VALID-SW CARRIES THE TRANSACTIONFORM EDIT RESULT OUT OF
023700*    2900-VALIDATE-TRANSACTION-FIELDS AND 2950-EDIT-CATEGORY-
023800*    FOR-TYPE.
023900 77  WS-VALID-SW                   PIC X(01) VALUE 'Y'.
024000     88  FIELDS-ARE-VALID                 VALUE 'Y'.
024100*
024200*    RUN TOTALS - ADDED UNDER CR0111 TO MATCH TIP10 AND TIP20'S
024300*    CONSOLE REPORTING HABIT.  ALL COMP SINCE NONE OF THE THREE
024400*    IS EVER MOVED TO A DISPLAY FIELD EXCEPT AT 0900.
024500 77  WS-ACCEPT-COUNT               PIC 9(07) COMP VALUE ZERO.
024600 77  WS-REJECT-COUNT               PIC 9(07) COMP VALUE ZERO.
024700 77  WS-BUDGET-COPY-COUNT          PIC 9(07) COMP VALUE ZERO.
024800*
024900*    TODAY'S RUN DATE, ACCEPTED ONCE AT STARTUP AND REDEFINED
025000*    BELOW INTO ITS CCYY/MM/DD COMPONENTS FOR THE RESULT LOG.
025100 77  WS-CURRENT-DATE-TIME          PIC X(21).
025200*    REDEFINITION - BREAKS THE ACCEPTED DATE OUT FOR THE
025300*    RESULT-LOG MOVE AT 1800 BELOW.
025400 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-TIME.
025500     05  WS-CUR-CCYY                PIC 9(04).
025600     05  WS-CUR-MM                  PIC 9(02).
025700     05  WS-CUR-DD                  PIC 9(02).
025800     05  FILLER                     PIC X(13).
025900*
026000 PROCEDURE DIVISION.
026100*
026200*    MAIN-LINE - THREE PASSES: EDIT AND POST EACH TICKET ON
026300*    THE TRANSACTION-INPUT-FILE, CARRY THE BUDGET FILE THROUGH
026400*    UNCHANGED, THEN CLOSE OUT WITH THE RUN TOTALS.
026500 0000-MAIN-LINE.
026600*    PASS 1 - OPEN EVERYTHING, STAMP THE RUN DATE.
026700     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
026800*    PASS 2 - EDIT AND POST EACH INCOMING TICKET.
026900     PERFORM 1000-PROCESS-TICKET THRU 1000-EXIT
027000         UNTIL EOF-TRANS-INPUT.
027100*    PASS 3 - STRAIGHT COPY OF THE BUDGET FILE, SEE CR0041.
027200     PERFORM 4000-COPY-BUDGET-FILE THRU 4000-EXIT
027300         UNTIL EOF-BUDGET.
027400*    CLOSE OUT AND REPORT THE RUN TOTALS.
027500     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
027600     STOP RUN.
027700*
027800*    OPENS ALL FIVE FILES AND STAMPS THE RUN DATE.  A FAILURE
027900*    TO OPEN THE TICKET FILE IS TREATED AS A CLEAN EMPTY RUN -
028000*    NOTHING TO EDIT, NOTHING TO POST - RATHER THAN AN ABEND,
028100*    SINCE AN EMPTY TRANSACTION-INPUT-FILE IS A NORMAL NIGHT
028200*    WHEN THE ON-LINE SIDE HAD NO ACTIVITY.
028300 0100-INITIALIZE-RUN.
028400     MOVE SPACES TO WS-CURRENT-DATE-TIME.
028500     ACCEPT WS-CURRENT-DATE-TIME (1:8) FROM DATE YYYYMMDD.
028600     OPEN INPUT TRANSACTION-INPUT-FILE
028700          INPUT BUDGET-FILE
028800          EXTEND TRANSACTION-FILE
028900          OUTPUT BUDGET-OUT-FILE
029000          OUTPUT RESULT-LOG-OUT.
029100     IF WS-TRANS-INPUT-STATUS NOT = '00'
029200         DISPLAY 'PFA.TIP25 - TRANS INPUT OPEN ERROR '
029300                 WS-TRANS-INPUT-STATUS
029400         MOVE 'Y' TO WS-EOF-TRANS-INPUT-SW
029500         MOVE 'Y' TO WS-EOF-BUDGET-SW
029600     END-IF.
029700 0100-EXIT.
029800     EXIT.
029900*
030000*    READS ONE TICKET AND EDITS/POSTS IT - DRIVEN BY
030100*    WS-EOF-TRANS-INPUT-SW IN THE MAIN LINE ABOVE.
030200 1000-PROCESS-TICKET.
030300     READ TRANSACTION-INPUT-FILE
030400         AT END
030500             MOVE 'Y' TO WS-EOF-TRANS-INPUT-SW
030600         NOT AT END
030700             PERFORM 1100-EDIT-AND-POST-TICKET THRU 1100-EXIT.
030800 1000-EXIT.
030900     EXIT.
031000*
031100*    A POSTED TICKET IS ALWAYS ACTION CODE 'A' - THIS PROGRAM
031200*    HAS NO CHANGE OR DELETE PATH, SINCE A TRANSACTION ON FILE
031300*    IS NEVER AMENDED BY THE BATCH SIDE.
031400 1100-EDIT-AND-POST-TICKET.
031500     PERFORM 2900-VALIDATE-TRANSACTION-FIELDS THRU 2900-EXIT.
031600     MOVE TXI-ID TO RLG-KEY-ID.
031700     MOVE 'A' TO RLG-ACTION-CDE.
031800     IF NOT FIELDS-ARE-VALID
031900*        THE REASON TEXT WAS ALREADY SET BY 2900 OR 2950,
032000*        NOTHING MORE TO FILL IN ON THE REJECT LEG.
032100         MOVE 'N' TO RLG-RESULT-CDE
032200     ELSE
032300*        FIELD-FOR-FIELD MOVE, NOT A GROUP MOVE - THE TWO
032400*        RECORDS ARE THE SAME SHAPE BUT UNDER DIFFERENT FD
032500*        RECORD NAMES, SO COBOL WILL NOT LET ONE MOVE COVER IT.
032600         MOVE TXI-ID       TO TXN-ID
032700         MOVE TXI-ACCT-ID  TO TXN-ACCT-ID
032800         MOVE TXI-USER-ID  TO TXN-USER-ID
032900         MOVE TXI-DESC     TO TXN-DESC
033000         MOVE TXI-AMOUNT   TO TXN-AMOUNT
033100         MOVE TXI-TYPE     TO TXN-TYPE
033200         MOVE TXI-CATEGORY TO TXN-CATEGORY
033300         MOVE TXI-DATE     TO TXN-DATE
033400         WRITE TRANSACTION-RECORD
033500         MOVE 'Y' TO RLG-RESULT-CDE
033600         MOVE 'TRANSACTION POSTED' TO RLG-REASON-TEXT
033700     END-IF.
033800     PERFORM 1800-WRITE-RESULT-LOG THRU 1800-EXIT.
033900 1100-EXIT.
034000     EXIT.
034100*
034200*    BATCH FLOW SECTION 4 (TRANSACTIONFORM) AND THE CATEGORY/
034300*    TYPE CROSS-EDIT ADDED UNDER CR0035.  CHECKED IN THE SAME
034400*    ORDER THE ON-LINE FORM LAYS OUT ITS FIELDS.
034500 2900-VALIDATE-TRANSACTION-FIELDS.
034600     MOVE 'Y' TO WS-VALID-SW.
034700     MOVE SPACES TO RLG-REASON-TEXT.
034800*    DESCRIPTION IS REQUIRED SO THE TICKET MEANS SOMETHING ON
034900*    ANY LATER STATEMENT OR REPORT.
035000     IF TXI-DESC = SPACES
035100         MOVE 'N' TO WS-VALID-SW
035200         MOVE 'REJECT-DESCRIPTION IS REQUIRED' TO RLG-REASON-TEXT
035300     ELSE
035400*        CR0052 - A ZERO-DOLLAR TICKET IS TREATED AS A DATA
035500*        ENTRY ERROR, NOT A LEGITIMATE TRANSACTION.
035600         IF TXI-AMOUNT < .01
035700             MOVE 'N' TO WS-VALID-SW
035800             MOVE 'REJECT-AMOUNT BELOW MINIMUM 0.01'
035900                 TO RLG-REASON-TEXT
036000         ELSE
036100*            ONLY THE TWO TYPE CODES THE 88-LEVELS RECOGNIZE
036200*            ARE VALID - ANYTHING ELSE IS REJECTED HERE RATHER
036300*            THAN LET 2950 BELOW TRY TO CLASSIFY IT.
036400             IF NOT TXI-TYPE-IS-INCOME
036500                AND NOT TXI-TYPE-IS-EXPENSE
036600                 MOVE 'N' TO WS-VALID-SW
036700                 MOVE 'REJECT-INVALID TRANSACTION TYPE CODE'
036800                     TO RLG-REASON-TEXT
036900             ELSE
037000*                REQUIRED SO TIP30'S 3-MONTH INCOME WINDOW AND
037100*                MONTHLY TOTALS HAVE SOMETHING TO KEY ON.
037200                 IF TXI-DATE = ZERO
037300                     MOVE 'N' TO WS-VALID-SW
037400                     MOVE 'REJECT-TRANSACTION DATE IS REQUIRED'
037500                         TO RLG-REASON-TEXT
037600                 ELSE
037700                     PERFORM 2950-EDIT-CATEGORY-FOR-TYPE
037800                         THRU 2950-EXIT
037900                 END-IF
038000             END-IF
038100         END-IF
038200     END-IF.
038300 2900-EXIT.
038400     EXIT.
038500*
038600*    CR0035 - THE CATEGORY MUST BELONG TO THE SET THIS SHOP
038700*    CONSIDERS VALID FOR THE TICKET'S OWN TYPE.  AN INCOME
038800*    TICKET CANNOT CARRY AN EXPENSE CATEGORY AND VICE VERSA -
038900*    EVALUATE TXI-CATEGORY FALLS THROUGH TO NO MATCH (LEAVING
039000*    WS-VALID-SW AT ITS 'N' DEFAULT) WHEN NEITHER LIST HITS.
039100 2950-EDIT-CATEGORY-FOR-TYPE.
039200     MOVE 'N' TO WS-VALID-SW.
039300     EVALUATE TRUE
039400         WHEN TXI-TYPE-IS-INCOME
039500             EVALUATE TXI-CATEGORY
039600                 WHEN 'SALARY'
039700                 WHEN 'FREELANCE'
039800                 WHEN 'INVESTMENT'
039900                 WHEN 'OTHER_INCOME'
040000                     MOVE 'Y' TO WS-VALID-SW
040100             END-EVALUATE
040200         WHEN TXI-TYPE-IS-EXPENSE
040300             EVALUATE TXI-CATEGORY
040400                 WHEN 'GROCERIES'
040500                 WHEN 'DINING'
040600                 WHEN 'TRANSPORT'
040700                 WHEN 'UTILITIES'
040800                 WHEN 'RENT'
040900                 WHEN 'ENTERTAINMENT'
041000                 WHEN 'HEALTHCARE'
041100                 WHEN 'SHOPPING'
041200                 WHEN 'EDUCATION'
041300                 WHEN 'OTHER_EXPENSE'
041400                     MOVE 'Y' TO WS-VALID-SW
041500             END-EVALUATE
041600     END-EVALUATE.
041700     IF NOT FIELDS-ARE-VALID
041800         MOVE 'REJECT-CATEGORY NOT VALID FOR THIS TYPE'
041900             TO RLG-REASON-TEXT
042000     END-IF.
042100 2950-EXIT.
042200     EXIT.
042300*
042400*    BUDGET-FILE HAS NO MAINTENANCE ACTIONS OF ITS OWN ON THE
042500*    BOOKS YET - THIS STEP JUST CARRIES EACH RECORD THROUGH TO
042600*    BUDGET-OUT-FILE SO THE FILE STAYS IN THE OVERNIGHT STREAM.
042700*    DRIVEN BY WS-EOF-BUDGET-SW IN THE MAIN LINE ABOVE.
042800 4000-COPY-BUDGET-FILE.
042900     READ BUDGET-FILE
043000         AT END
043100             MOVE 'Y' TO WS-EOF-BUDGET-SW
043200         NOT AT END
043300             PERFORM 4050-WRITE-BUDGET-COPY THRU 4050-EXIT.
043400 4000-EXIT.
043500     EXIT.
043600*
043700*    FIELD-FOR-FIELD MOVE TO THE OUTPUT RECORD NAME - NO EDIT
043800*    OF ANY KIND, SEE CR0041.
043900 4050-WRITE-BUDGET-COPY.
044000     MOVE BUD-ID           TO BGO-ID.
044100     MOVE BUD-USER-ID      TO BGO-USER-ID.
044200     MOVE BUD-CATEGORY     TO BGO-CATEGORY.
044300     MOVE BUD-MONTH        TO BGO-MONTH.
044400     MOVE BUD-LIMIT-AMOUNT TO BGO-LIMIT-AMOUNT.
044500     WRITE BUDGET-OUT-RECORD.
044600     ADD 1 TO WS-BUDGET-COPY-COUNT.
044700 4050-EXIT.
044800     EXIT.
044900*
045000*    COMMON RESULT-LOG WRITER - STAMPS THE RUN DATE AND THIS
045100*    PROGRAM'S TAG, THEN BUMPS WHICHEVER RUN COUNTER MATCHES
045200*    THE RESULT CODE THE CALLING PARAGRAPH ALREADY SET, SAME
045300*    AS THE OTHER THREE PFA PROGRAMS' OWN 1800 PARAGRAPH.
045400 1800-WRITE-RESULT-LOG.
045500*    REFERENCE-MODIFICATION BUILDS THE CCYYMMDD RUN DATE IN
045600*    PLACE, ONE COMPONENT AT A TIME.
045700     MOVE WS-CUR-CCYY TO RLG-RUN-DATE (1:4).
045800     MOVE WS-CUR-MM   TO RLG-RUN-DATE (5:2).
045900     MOVE WS-CUR-DD   TO RLG-RUN-DATE (7:2).
046000     MOVE 'TIP25' TO RLG-PROGRAM-ID.
046100     MOVE 'TRANSACTN' TO RLG-ENTITY-TYPE.
046200     WRITE RESULT-LOG-RECORD.
046300     IF RLG-RESULT-ACCEPTED
046400         ADD 1 TO WS-ACCEPT-COUNT
046500     ELSE
046600         ADD 1 TO WS-REJECT-COUNT.
046700 1800-EXIT.
046800     EXIT.
046900*
047000*    NORMAL END OF RUN - CLOSE EVERYTHING AND PUT THE ACCEPT/
047100*    REJECT AND BUDGET-COPY TOTALS ON THE CONSOLE FOR THE
047200*    OVERNIGHT OPERATOR LOG, PER CR0111.
047300 0900-TERMINATE-RUN.
047400     CLOSE TRANSACTION-INPUT-FILE
047500           TRANSACTION-FILE
047600           BUDGET-FILE
047700           BUDGET-OUT-FILE
047800           RESULT-LOG-OUT.
047900     DISPLAY 'PFA.TIP25 TRANSACTION-MAINTENANCE COMPLETE'.
048000     DISPLAY 'TICKETS ACCEPTED    - ' WS-ACCEPT-COUNT.
048100     DISPLAY 'TICKETS REJECTED    - ' WS-REJECT-COUNT.
048200     DISPLAY 'BUDGET LINES COPIED - ' WS-BUDGET-COPY-COUNT.
048300 0900-EXIT.
048400     EXIT.
