000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FINANCIAL-INSIGHTS.
000300 AUTHOR.        J. P. OYELARAN.
000400 INSTALLATION.  FINSERV DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   PFA.TIP30  -  FINANCIAL-INSIGHTS                            *
001100*   NIGHTLY AGGREGATION PASS FOR THE PERSONAL FINANCE           *
001200*   ASSISTANT (PFA) SUBSYSTEM.  DRIVEN OFF THE USER-MASTER,     *
001300*   THIS STEP SCANS EACH USER'S POSTED TRANSACTIONS TO BUILD    *
001400*   CURRENT-MONTH INCOME/EXPENSE TOTALS, A CATEGORY SPENDING    *
001500*   BREAKDOWN, A TRAILING 3-MONTH AVERAGE INCOME, AN ESTIMATED  *
001600*   BUDGET, AND A 0-100 FINANCIAL HEALTH SCORE.  NET WORTH IS   *
001700*   PICKED UP FROM PFA.TIP20'S NET-WORTH-WORK FEED.  THE AD-    *
001800*   VISORY TEXT THIS FEEDS IN THE ON-LINE SYSTEM IS GENERATED   *
001900*   BY A THIRD PARTY SERVICE AND IS NOT PART OF THIS JOB.       *
002000*****************************************************************
002100*
002200*    THIS STEP RUNS LAST IN THE NIGHTLY PFA CYCLE, AFTER
002300*    PFA.TIP10, PFA.TIP20 AND PFA.TIP25 HAVE ALL FINISHED -
002400*    IT IS THE ONLY STEP THAT READS EVERY MASTER AND WORK FILE
002500*    THE OTHER THREE PRODUCE.  THE SCHEDULER DOES NOT ENFORCE
002600*    THIS ORDER ITSELF, IT IS A JCL CONVENTION.
002700*
002800*    UNLIKE THE OTHER THREE PFA PROGRAMS THIS ONE WRITES NO
002900*    MASTER FILE AT ALL - FINANCIAL-SUMMARY-OUT IS A FRESH
003000*    REPORT FILE REBUILT FROM SCRATCH EVERY RUN, ONE RECORD
003100*    PER USER ON USER-MASTER-FILE, DRIVEN OFF THE OUTER READ
003200*    LOOP RATHER THAN AN IN-MEMORY USER TABLE.
003300*
003400*    BUSINESS SCOPE COVERED HERE: THE CURRENT-MONTH INCOME/
003500*    EXPENSE TOTALS, THE CATEGORY BREAKDOWN (RULE 11), THE
003600*    TRAILING 3-MONTH AVERAGE INCOME AND ESTIMATED BUDGET
003700*    (RULES 6 AND 7), AND THE HEALTH SCORE (RULES 8-10).  NET
003800*    WORTH ITSELF IS NOT RECOMPUTED HERE, IT IS PICKED UP
003900*    WHOLE FROM PFA.TIP20'S NET-WORTH-WORK FEED.
004000*
004100*****************************************************************
004200*                     C H A N G E   L O G                       *
004300*-----------------------------------------------------------------
004400* DATE      BY   REQUEST    DESCRIPTION                   CRNO
004500*-----------------------------------------------------------------
004600* 11/20/89  JPO  PFA-0009   ORIGINAL CODING - REPLACES THE CR0009
004700*                           QUARTERLY MANUAL STATEMENT RUN. CR0009
004800* 02/18/91  LMW  PFA-0036   CATEGORY BREAKDOWN NOW TRACES  CR0036
004900*                           TO THE RESULT LOG - AUDIT WANTED CR0036
005000*                           A PAPER TRAIL OF WHAT WENT INTO CR0036
005100*                           EACH USER'S ESTIMATED BUDGET.    CR0036
005200* 08/09/94  LMW  PFA-0059   REWORKED 3-MONTH WINDOW TO     CR0059
005300*                           USE A COMPUTED CUTOFF DATE     CR0059
005400*                           INSTEAD OF A HARD-CODED RANGE - CR0059
005500*                           THE OLD RANGE DRIFTED OUT OF    CR0059
005600*                           DATE EVERY QUARTER.              CR0059
005700* 01/05/99  DJT  PFA-0091   Y2K REVIEW - CUTOFF-DATE MATH  CR0091
005800*                           REWORKED ON FULL 4-DIGIT YEAR, CR0091
005900*                           NO 2-DIGIT YEAR SURVIVED INTO   CR0091
006000*                           THIS PROGRAM'S FIELDS.           CR0091
006100* 06/21/01  SPN  PFA-0104   HEALTH SCORE CLAMP MOVED TO    CR0104
006200*                           ITS OWN PARAGRAPH FOR CLARITY  CR0104
006300*                           AFTER A MAINTENANCE REQUEST     CR0104
006400*                           MISSED THE LOWER-BOUND CHECK.    CR0104
006500* 09/17/02  SPN  PFA-0112   ADDED RUN TOTALS ON CONSOLE,   CR0112
006600*                           MATCHING TIP10, TIP20 AND      CR0112
006700*                           TIP25.                            CR0112
006800*****************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    OUTER DRIVER FILE - ONE SUMMARY RECORD IS WRITTEN FOR
007800*    EVERY USER READ FROM THIS FILE, EVEN A USER WITH NO
007900*    TRANSACTIONS OR NO ACCOUNTS AT ALL.
008000     SELECT USER-MASTER-FILE ASSIGN TO USERMAST
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-USER-MASTER-STATUS.
008300*
008400*    POSTED TRANSACTION HISTORY - LOADED WHOLE INTO MEMORY AT
008500*    0200 BELOW SINCE THIS PROGRAM SCANS IT ONCE PER USER.
008600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-TRANS-FILE-STATUS.
008900*
009000*    PER-OWNER NET-WORTH FEED FROM PFA.TIP20 - ALSO LOADED
009100*    WHOLE INTO MEMORY, SEE 0300 BELOW.
009200     SELECT NET-WORTH-WORK ASSIGN TO NETWORTH
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-NET-WORTH-STATUS.
009500*
009600*    THE REPORT FILE ITSELF - ONE ROW PER USER, REBUILT FROM
009700*    SCRATCH EVERY RUN.
009800     SELECT FINANCIAL-SUMMARY-OUT ASSIGN TO FINSUMRY
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-SUMMARY-STATUS.
010100*
010200*    CATEGORY-BREAKDOWN TRACE, ADDED UNDER CR0036 - NOT AN
010300*    ACCEPT/REJECT AUDIT TRAIL LIKE THE OTHER THREE PROGRAMS'
010400*    RESULT LOGS, EVERY ROW WRITTEN HERE IS A 'Y' RESULT.
010500     SELECT RESULT-LOG-OUT ASSIGN TO RESULTLG
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WS-RESULT-LOG-STATUS.
010800*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200*    OUTER DRIVER RECORD - SAME 151-BYTE LAYOUT AS PFA.TIP10'S
011300*    OWN USER-MASTER-RECORD, DUPLICATED HERE RATHER THAN SHARED
011400*    THROUGH A COPY MEMBER, PER THIS SHOP'S USUAL HABIT.
011500 FD  USER-MASTER-FILE.
011600 01  USER-MASTER-RECORD.
011700     05  USR-ID                    PIC 9(09).
011800     05  USR-FIRST-NAME            PIC X(30).
011900     05  USR-LAST-NAME             PIC X(30).
012000     05  USR-EMAIL                 PIC X(60).
012100     05  FILLER                    PIC X(01).
012200*
012300*    ALTERNATE NAME VIEW - SAME LAYOUT AS PFA.TIP10, KEPT HERE
012400*    FOR THE OPERATOR-CONSOLE TRACE ON A MISSING-ACCOUNT USER.
012500 01  USER-MASTER-NAME-VIEW REDEFINES USER-MASTER-RECORD.
012600     05  UNV-ID                    PIC 9(09).
012700     05  UNV-FULL-NAME             PIC X(60).
012800     05  FILLER                    PIC X(70).
012900*
013000*    READ ONLY HERE - POSTED BY PFA.TIP25, NEVER WRITTEN BY
013100*    THIS PROGRAM.
013200 FD  TRANSACTION-FILE.
013300 01  TRANSACTION-RECORD.
013400     05  TXN-ID                    PIC 9(09).
013500     05  TXN-ACCT-ID               PIC 9(09).
013600     05  TXN-USER-ID               PIC 9(09).
013700     05  TXN-DESC                  PIC X(80).
013800     05  TXN-AMOUNT                PIC S9(09)V99 COMP-3.
013900     05  TXN-TYPE                  PIC X(07).
014000     05  TXN-CATEGORY              PIC X(20).
014100     05  TXN-DATE                  PIC 9(08).
014200     05  FILLER                    PIC X(04).
014300*
014400*    PFA.TIP20'S NET-WORTH OUTPUT - READ ONLY, ONE ROW PER
014500*    ACCOUNT OWNER WHO SURVIVED THAT STEP'S CONTROL BREAK.
014600 FD  NET-WORTH-WORK.
014700 01  NET-WORTH-WORK-RECORD.
014800     05  NWK-USER-ID               PIC 9(09).
014900     05  NWK-NET-WORTH             PIC S9(09)V99 COMP-3.
015000     05  NWK-HAS-CHECKING-CDE      PIC X(01).
015100     05  NWK-HAS-SAVINGS-CDE       PIC X(01).
015200     05  FILLER                    PIC X(03).
015300*
015400*    THE FINISHED PRODUCT - ONE ROW PER USER, EVERY FIGURE
015500*    FILLED IN BY 3600-WRITE-SUMMARY-RECORD BELOW.
015600 FD  FINANCIAL-SUMMARY-OUT.
015700 01  FINANCIAL-SUMMARY-RECORD.
015800     05  FS-USER-ID                PIC 9(09).
015900*        PICKED UP WHOLE FROM NET-WORTH-WORK, RULE 4 - ZERO
016000*        IF THE USER HAD NO NET-WORTH-WORK ROW AT ALL.
016100     05  FS-NET-WORTH              PIC S9(09)V99 COMP-3.
016200     05  FS-MONTHLY-INCOME         PIC S9(09)V99 COMP-3.
016300     05  FS-MONTHLY-EXPENSES       PIC S9(09)V99 COMP-3.
016400*        INCOME MINUS EXPENSES FOR THE CURRENT CALENDAR MONTH.
016500     05  FS-MONTHLY-SAVINGS        PIC S9(09)V99 COMP-3.
016600*        RULE 6 - TRAILING 3-MONTH AVERAGE, ROUNDED.
016700     05  FS-AVG-MONTHLY-INCOME     PIC S9(09)V99 COMP-3.
016800*        RULE 7 - 80% OF THE AVERAGE ABOVE, ROUNDED.
016900     05  FS-ESTIMATED-BUDGET       PIC S9(09)V99 COMP-3.
017000*        RULES 8-10 - ALWAYS CLAMPED TO 0 THROUGH 100.
017100     05  FS-HEALTH-SCORE           PIC 999.
017200     05  FILLER                    PIC X(02).
017300*
017400*    SHARED 120-BYTE SHAPE WITH THE OTHER THREE PFA PROGRAMS -
017500*    HERE EVERY WRITE CARRIES ACTION CODE 'C' (CATEGORY) AND
017600*    RESULT 'Y', THERE IS NO REJECT PATH ON THIS FILE.
017700 FD  RESULT-LOG-OUT.
017800 01  RESULT-LOG-RECORD.
017900     05  RLG-RUN-DATE              PIC 9(08).
018000     05  RLG-PROGRAM-ID            PIC X(08).
018100     05  RLG-ENTITY-TYPE           PIC X(10).
018200     05  RLG-KEY-ID                PIC 9(09).
018300     05  RLG-ACTION-CDE            PIC X(01).
018400         88  RLG-ACTION-IS-CATEGORY      VALUE 'C'.
018500     05  RLG-RESULT-CDE            PIC X(01).
018600         88  RLG-RESULT-ACCEPTED         VALUE 'Y'.
018700         88  RLG-RESULT-REJECTED         VALUE 'N'.
018800     05  RLG-REASON-TEXT           PIC X(60).
018900     05  FILLER                    PIC X(23).
019000*
019100*    ALTERNATE DATE-COMPONENT VIEW OF THE RUN DATE - SAME
019200*    LAYOUT AS THE OTHER PFA PROGRAMS, KEPT HERE SINCE THIS
019300*    SHOP DOES NOT SHARE COPY MEMBERS BETWEEN PROGRAMS.
019400 01  RESULT-LOG-DATE-VIEW REDEFINES RESULT-LOG-RECORD.
019500     05  RLD-RUN-CC                PIC 9(02).
019600     05  RLD-RUN-YY                PIC 9(02).
019700     05  RLD-RUN-MM                PIC 9(02).
019800     05  RLD-RUN-DD                PIC 9(02).
019900     05  FILLER                    PIC X(112).
020000*
020100 WORKING-STORAGE SECTION.
020200*
020300*    FILE STATUS KEYS - ONLY WS-USER-MASTER-STATUS IS TESTED
020400*    AFTER OPEN (SEE 0100 BELOW), THE SAME PATTERN AS THE
020500*    OTHER THREE PFA PROGRAMS.
020600 77  WS-USER-MASTER-STATUS         PIC X(02) VALUE '00'.
020700 77  WS-TRANS-FILE-STATUS          PIC X(02) VALUE '00'.
020800 77  WS-NET-WORTH-STATUS           PIC X(02) VALUE '00'.
020900 77  WS-SUMMARY-STATUS             PIC X(02) VALUE '00'.
021000 77  WS-RESULT-LOG-STATUS          PIC X(02) VALUE '00'.
021100*
021200*    END-OF-FILE AND WORK SWITCHES, ONE PER PURPOSE.
021300*    WS-EOF-USER-SW DRIVES THE OUTER PER-USER LOOP AT 3000.
021400 77  WS-EOF-USER-SW                PIC X(01) VALUE 'N'.
021500     88  EOF-USER                         VALUE 'Y'.
021600*    WS-EOF-TRANS-SW DRIVES THE TRANSACTION LOAD LOOP AT 0200.
021700 77  WS-EOF-TRANS-SW               PIC X(01) VALUE 'N'.
021800     88  EOF-TRANS                        VALUE 'Y'.
021900*    WS-EOF-NETWORTH-SW DRIVES THE NET-WORTH LOAD LOOP AT 0300.
022000 77  WS-EOF-NETWORTH-SW            PIC X(01) VALUE 'N'.
022100     88  EOF-NETWORTH                     VALUE 'Y'.
022200*    WS-FOUND-SW IS SET BY 3100-FIND-NET-WORTH-ENTRY.
022300 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
022400     88  RECORD-FOUND                     VALUE 'Y'.
022500*    WS-CAT-FOUND-SW IS SET BY 3270-FIND-CATEGORY-ENTRY.
022600 77  WS-CAT-FOUND-SW                PIC X(01) VALUE 'N'.
022700     88  CATEGORY-FOUND                   VALUE 'Y'.
022800*    DIVERSITY FLAGS CARRIED OVER FROM TIP20'S NET-WORTH-WORK
022900*    ROW FOR THE USER CURRENTLY BEING PROCESSED - FEED THE
023000*    HEALTH-SCORE FLAT ADDS AT 3400 BELOW.
023100 77  WS-HAS-CHECKING-SW            PIC X(01) VALUE 'N'.
023200 77  WS-HAS-SAVINGS-SW             PIC X(01) VALUE 'N'.
023300*
023400*    TABLE BOOKKEEPING AND RUN COUNTERS - ALL COMP SINCE THEY
023500*    ARE PURE SUBSCRIPTS/COUNTERS.
023600*    WS-TXN-TABLE-COUNT/MAX GUARD THE OCCURS 5000 BELOW.
023700 77  WS-TXN-TABLE-COUNT            PIC 9(05) COMP VALUE ZERO.
023800 77  WS-TXN-TABLE-MAX              PIC 9(05) COMP VALUE 5000.
023900*    WS-NETWORTH-TABLE-COUNT/MAX GUARD THE OCCURS 500 BELOW -
024000*    ONE ROW PER ACCOUNT OWNER, NOT PER ACCOUNT.
024100 77  WS-NETWORTH-TABLE-COUNT       PIC 9(05) COMP VALUE ZERO.
024200 77  WS-NETWORTH-TABLE-MAX         PIC 9(05) COMP VALUE 500.
024300*    WS-SUB-1 IS THE GENERAL-PURPOSE SUBSCRIPT (NET-WORTH
024400*    LOOKUP, CATEGORY TABLE); WS-SUB-2 IS RESERVED FOR THE
024500*    TRANSACTION-TABLE SCAN SO THE TWO NEVER COLLIDE WHEN
024600*    3260/3270 ARE PERFORMED FROM INSIDE THE 3250 TXN SCAN.
024700 77  WS-SUB-1                      PIC 9(05) COMP VALUE ZERO.
024800 77  WS-SUB-2                      PIC 9(05) COMP VALUE ZERO.
024900 77  WS-USER-COUNT                 PIC 9(07) COMP VALUE ZERO.
025000*
025100*    PER-USER WORKING FIGURES - RESET TO ZERO AT THE TOP OF
025200*    3050 FOR EVERY USER ON USER-MASTER-FILE.
025300 77  WS-NET-WORTH          PIC S9(09)V99 COMP-3 VALUE ZERO.
025400 77  WS-MONTHLY-INCOME     PIC S9(09)V99 COMP-3 VALUE ZERO.
025500 77  WS-MONTHLY-EXPENSE    PIC S9(09)V99 COMP-3 VALUE ZERO.
025600 77  WS-MONTHLY-SAVINGS    PIC S9(09)V99 COMP-3 VALUE ZERO.
025700*    RULE 6 WORKING TOTAL - ACCUMULATED OVER THE CUTOFF-DATE
025800*    WINDOW COMPUTED AT 0180, THEN DIVIDED BY 3 AT 3050.
025900 77  WS-3MO-INCOME-TOTAL   PIC S9(09)V99 COMP-3 VALUE ZERO.
026000 77  WS-AVG-MONTHLY-INCOME PIC S9(09)V99 COMP-3 VALUE ZERO.
026100 77  WS-ESTIMATED-BUDGET   PIC S9(09)V99 COMP-3 VALUE ZERO.
026200*    RULE 8 WORKING FIELDS - SAVINGS RATE AS A DECIMAL
026300*    FRACTION, THEN CONVERTED TO WHOLE HEALTH-SCORE POINTS.
026400 77  WS-SAVINGS-RATE       PIC S9(03)V9(04) COMP-3 VALUE ZERO.
026500 77  WS-SAVINGS-POINTS     PIC S9(05) COMP VALUE ZERO.
026600*    STARTS AT 50 FOR EVERY USER (SEE 3050), THEN RULES 8-10
026700*    ADD OR SUBTRACT AGAINST THAT BASELINE.
026800 77  WS-HEALTH-SCORE       PIC S9(05) COMP VALUE ZERO.
026900*
027000*    TODAY'S RUN DATE, ACCEPTED ONCE AT STARTUP AND REDEFINED
027100*    BELOW INTO ITS CCYY/MM/DD COMPONENTS.
027200 77  WS-CURRENT-DATE-TIME          PIC X(21).
027300*    REDEFINITION - FEEDS THE CUTOFF-DATE MATH AT 0180 AND THE
027400*    RESULT-LOG MOVE AT 3550.
027500 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-TIME.
027600     05  WS-CUR-CCYY                PIC 9(04).
027700     05  WS-CUR-MM                  PIC 9(02).
027800     05  WS-CUR-DD                  PIC 9(02).
027900     05  FILLER                     PIC X(13).
028000*
028100*    RULE 6 DATE WORK FIELDS - WS-RUN-CCYYMM IS THE CURRENT-
028200*    MONTH KEY COMPARED AGAINST EACH TRANSACTION'S OWN MONTH
028300*    AT 3250; WS-CUTOFF-DATE/WS-TODAY-DATE BOUND THE TRAILING
028400*    3-MONTH INCOME WINDOW.
028500 77  WS-RUN-CCYYMM                 PIC 9(06) VALUE ZERO.
028600 77  WS-TODAY-DATE                 PIC 9(08) VALUE ZERO.
028700 77  WS-CUTOFF-CCYY                PIC 9(04) VALUE ZERO.
028800*    SIGNED SO THE JANUARY/FEBRUARY/MARCH ROLLBACK AT 0180 CAN
028900*    GO NEGATIVE BEFORE THE 12-MONTH CORRECTION IS APPLIED.
029000 77  WS-CUTOFF-MM                  PIC S9(03) VALUE ZERO.
029100 77  WS-CUTOFF-DATE                PIC 9(08) VALUE ZERO.
029200*
029300*    EDIT PICTURE FOR THE CATEGORY AMOUNT IN THE RESULT-LOG
029400*    REASON TEXT AT 3550 - ZERO-SUPPRESSED WITH A DECIMAL
029500*    POINT, NOT A RAW COMP-3 VALUE.
029600 77  WS-CAT-AMOUNT-EDIT             PIC Z(7)9.99.
029700*
029800*    THE TEN EXPENSE CATEGORIES THIS SHOP RECOGNIZES, LOADED
029900*    ONCE AT 0150 AND RESET TO ZERO TOTALS FOR EACH NEW USER
030000*    AT 3060 - MATCHES THE CATEGORY LIST PFA.TIP25 EDITS
030100*    AGAINST FOR AN EXPENSE TICKET.
030200 01  WS-CATEGORY-TABLE.
030300     05  WS-CAT-ENTRY OCCURS 10 TIMES.
030400         10  WS-CAT-NAME            PIC X(20).
030500         10  WS-CAT-TOTAL           PIC S9(09)V99 COMP-3.
030600         10  FILLER                 PIC X(01).
030700*
030800*    THE WHOLE TRANSACTION-FILE, LOADED ONCE AT 0200 AND
030900*    RE-SCANNED ONE FULL PASS PER USER AT 3250 - THIS SHOP
031000*    ACCEPTS THE REPEATED SCAN COST RATHER THAN SORT THE FILE
031100*    BY USER FIRST, SINCE THE TABLE FITS COMFORTABLY IN
031200*    MEMORY AT THIS SHOP'S CURRENT USER VOLUME.
031300 01  WS-TXN-TABLE.
031400     05  WS-TXN-ENTRY OCCURS 5000 TIMES.
031500         10  WS-TBL-TXN-USER-ID     PIC 9(09).
031600         10  WS-TBL-TXN-TYPE        PIC X(07).
031700         10  WS-TBL-TXN-CATEGORY    PIC X(20).
031800         10  WS-TBL-TXN-AMOUNT      PIC S9(09)V99 COMP-3.
031900         10  WS-TBL-TXN-DATE        PIC 9(08).
032000         10  FILLER                 PIC X(01).
032100*
032200*    PFA.TIP20'S NET-WORTH-WORK FILE, LOADED ONCE AT 0300 -
032300*    ONE ROW PER OWNER, LOOKED UP BY USER ID AT 3100 FOR EACH
032400*    USER-MASTER RECORD READ.
032500 01  WS-NETWORTH-TABLE.
032600     05  WS-NETWORTH-ENTRY OCCURS 500 TIMES.
032700         10  WS-NWT-USER-ID         PIC 9(09).
032800         10  WS-NWT-NET-WORTH       PIC S9(09)V99 COMP-3.
032900         10  WS-NWT-HAS-CHECKING    PIC X(01).
033000         10  WS-NWT-HAS-SAVINGS     PIC X(01).
033100         10  FILLER                 PIC X(02).
033200*
033300 PROCEDURE DIVISION.
033400*
033500*    SEVEN PASSES - INITIALIZE AND OPEN, LOAD THE TRANSACTION
033600*    TABLE WHOLE, LOAD THE NET-WORTH TABLE WHOLE, THEN DRIVE
033700*    THE OUTER USER-MASTER LOOP ONE SUMMARY ROW AT A TIME, AND
033800*    FINALLY CLOSE UP AND REPORT THE RUN TOTALS.  UNLIKE
033900*    PFA.TIP10/TIP20 THERE IS NO REBUILD-THE-MASTER STEP HERE -
034000*    USER-MASTER-FILE IS READ-ONLY FROM START TO FINISH.
034100 0000-MAIN-LINE.
034200     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
034300     PERFORM 0200-LOAD-TRANSACTIONS THRU 0200-EXIT
034400         UNTIL EOF-TRANS.
034500     PERFORM 0300-LOAD-NET-WORTH THRU 0300-EXIT
034600         UNTIL EOF-NETWORTH.
034700     PERFORM 3000-PROCESS-USER THRU 3000-EXIT
034800         UNTIL EOF-USER.
034900     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
035000     STOP RUN.
035100*
035200*    RUN-DATE SETUP, THE TWO TABLE-LOAD PREP STEPS, AND THE
035300*    FILE OPENS.  NOTE THIS PARAGRAPH DOES NOT GO TO AN ABEND
035400*    PARAGRAPH ON AN OPEN ERROR THE WAY PFA.TIP10/TIP20 DO -
035500*    IT SIMPLY FORCES EVERY EOF SWITCH ON SO THE THREE LOAD/
035600*    PROCESS LOOPS FALL THROUGH IMMEDIATELY AND THE RUN ENDS
035700*    CLEANLY WITH ZERO USERS PROCESSED, SAME SOFT-FAILURE
035800*    TREATMENT AS PFA.TIP25 USES FOR ITS OWN OPENS.
035900 0100-INITIALIZE-RUN.
036000     MOVE SPACES TO WS-CURRENT-DATE-TIME.
036100     ACCEPT WS-CURRENT-DATE-TIME (1:8) FROM DATE YYYYMMDD.
036200     MOVE WS-CUR-CCYY TO WS-TODAY-DATE (1:4).
036300     MOVE WS-CUR-MM   TO WS-TODAY-DATE (5:2).
036400     MOVE WS-CUR-DD   TO WS-TODAY-DATE (7:2).
036500     MOVE WS-CUR-CCYY TO WS-RUN-CCYYMM (1:4).
036600     MOVE WS-CUR-MM   TO WS-RUN-CCYYMM (5:2).
036700     PERFORM 0150-INIT-CATEGORY-NAMES THRU 0150-EXIT.
036800     PERFORM 0180-COMPUTE-CUTOFF-DATE THRU 0180-EXIT.
036900     OPEN INPUT USER-MASTER-FILE
037000          INPUT TRANSACTION-FILE
037100          INPUT NET-WORTH-WORK
037200          OUTPUT FINANCIAL-SUMMARY-OUT
037300          OUTPUT RESULT-LOG-OUT.
037400     IF WS-USER-MASTER-STATUS NOT = '00'
037500         DISPLAY 'PFA.TIP30 - USER-MASTER OPEN ERROR '
037600                 WS-USER-MASTER-STATUS
037700         MOVE 'Y' TO WS-EOF-USER-SW
037800         MOVE 'Y' TO WS-EOF-TRANS-SW
037900         MOVE 'Y' TO WS-EOF-NETWORTH-SW
038000     END-IF.
038100 0100-EXIT.
038200     EXIT.
038300*
038400*    CATEGORY NAME TABLE LOADED BY HAND, ONE MOVE PER ENTRY -
038500*    NOT READ FROM A FILE, SINCE THIS SHOP TREATS THE TEN
038600*    EXPENSE CATEGORIES AS A FIXED CONSTANT OF THE PROGRAM.
038700 0150-INIT-CATEGORY-NAMES.
038800     MOVE 'GROCERIES'      TO WS-CAT-NAME (1).
038900     MOVE 'DINING'         TO WS-CAT-NAME (2).
039000     MOVE 'TRANSPORT'      TO WS-CAT-NAME (3).
039100     MOVE 'UTILITIES'      TO WS-CAT-NAME (4).
039200     MOVE 'RENT'           TO WS-CAT-NAME (5).
039300     MOVE 'ENTERTAINMENT'  TO WS-CAT-NAME (6).
039400     MOVE 'HEALTHCARE'     TO WS-CAT-NAME (7).
039500     MOVE 'SHOPPING'       TO WS-CAT-NAME (8).
039600     MOVE 'EDUCATION'      TO WS-CAT-NAME (9).
039700     MOVE 'OTHER_EXPENSE'  TO WS-CAT-NAME (10).
039800 0150-EXIT.
039900     EXIT.
040000*
040100*    BUSINESS RULE 6 PREP - CUTOFF DATE IS TODAY ROLLED BACK
040200*    THREE CALENDAR MONTHS, WITH A YEAR ROLLOVER WHEN THE
040300*    CURRENT MONTH IS JANUARY, FEBRUARY OR MARCH.
040400 0180-COMPUTE-CUTOFF-DATE.
040500     COMPUTE WS-CUTOFF-MM = WS-CUR-MM - 3.
040600     IF WS-CUTOFF-MM NOT > ZERO
040700         ADD 12 TO WS-CUTOFF-MM
040800         COMPUTE WS-CUTOFF-CCYY = WS-CUR-CCYY - 1
040900     ELSE
041000         MOVE WS-CUR-CCYY TO WS-CUTOFF-CCYY
041100     END-IF.
041200     MOVE WS-CUTOFF-CCYY TO WS-CUTOFF-DATE (1:4).
041300     MOVE WS-CUTOFF-MM   TO WS-CUTOFF-DATE (5:2).
041400     MOVE WS-CUR-DD      TO WS-CUTOFF-DATE (7:2).
041500 0180-EXIT.
041600     EXIT.
041700*
041800*    LOADS TRANSACTION-FILE INTO WS-TXN-TABLE WHOLE, ONE READ
041900*    LOOP, BEFORE THE OUTER USER LOOP EVER STARTS.  A SHOP
042000*    RUNNING A MUCH LARGER FILE WOULD SORT-MERGE THIS AGAINST
042100*    USER-MASTER-FILE INSTEAD; AT THIS SHOP'S CURRENT VOLUME
042200*    THE FLAT OCCURS TABLE IS SIMPLER TO MAINTAIN.
042300 0200-LOAD-TRANSACTIONS.
042400     READ TRANSACTION-FILE
042500         AT END
042600             MOVE 'Y' TO WS-EOF-TRANS-SW
042700         NOT AT END
042800             PERFORM 0250-ADD-TXN-ENTRY THRU 0250-EXIT.
042900 0200-EXIT.
043000     EXIT.
043100*
043200*    NO BOUNDS CHECK AGAINST WS-TXN-TABLE-MAX HERE - THE
043300*    TRANSACTION VOLUME THIS STEP WAS SIZED FOR NEVER APPROACHES
043400*    5000 ROWS IN A SINGLE RUN.  A FUTURE MAINTAINER RAISING
043500*    THIS SHOP'S TRANSACTION VOLUME SHOULD ADD ONE.
043600 0250-ADD-TXN-ENTRY.
043700     ADD 1 TO WS-TXN-TABLE-COUNT.
043800     MOVE TXN-USER-ID TO WS-TBL-TXN-USER-ID (WS-TXN-TABLE-COUNT).
043900     MOVE TXN-TYPE     TO WS-TBL-TXN-TYPE (WS-TXN-TABLE-COUNT).
044000     MOVE TXN-CATEGORY TO WS-TBL-TXN-CATEGORY (WS-TXN-TABLE-COUNT).
044100     MOVE TXN-AMOUNT   TO WS-TBL-TXN-AMOUNT (WS-TXN-TABLE-COUNT).
044200     MOVE TXN-DATE     TO WS-TBL-TXN-DATE (WS-TXN-TABLE-COUNT).
044300 0250-EXIT.
044400     EXIT.
044500*
044600*    SAME WHOLE-FILE LOAD STRATEGY AS 0200 ABOVE, THIS TIME
044700*    AGAINST PFA.TIP20'S NET-WORTH-WORK FEED - ONE ROW PER
044800*    ACCOUNT OWNER, SO THE TABLE IS A TENTH THE SIZE OF THE
044900*    TRANSACTION TABLE.
045000 0300-LOAD-NET-WORTH.
045100     READ NET-WORTH-WORK
045200         AT END
045300             MOVE 'Y' TO WS-EOF-NETWORTH-SW
045400         NOT AT END
045500             PERFORM 0350-ADD-NETWORTH-ENTRY THRU 0350-EXIT.
045600 0300-EXIT.
045700     EXIT.
045800*
045900 0350-ADD-NETWORTH-ENTRY.
046000     ADD 1 TO WS-NETWORTH-TABLE-COUNT.
046100     MOVE NWK-USER-ID TO WS-NWT-USER-ID (WS-NETWORTH-TABLE-COUNT).
046200     MOVE NWK-NET-WORTH
046300                  TO WS-NWT-NET-WORTH (WS-NETWORTH-TABLE-COUNT).
046400     MOVE NWK-HAS-CHECKING-CDE
046500                  TO WS-NWT-HAS-CHECKING (WS-NETWORTH-TABLE-COUNT).
046600     MOVE NWK-HAS-SAVINGS-CDE
046700                  TO WS-NWT-HAS-SAVINGS (WS-NETWORTH-TABLE-COUNT).
046800 0350-EXIT.
046900     EXIT.
047000*
047100*    THE OUTER DRIVER LOOP - ONE FINANCIAL-SUMMARY-RECORD AND
047200*    A HANDFUL OF RESULT-LOG ROWS ARE PRODUCED FOR EVERY USER
047300*    ON USER-MASTER-FILE, REGARDLESS OF WHETHER THAT USER HAD
047400*    ANY ACTIVITY THIS MONTH.
047500 3000-PROCESS-USER.
047600     READ USER-MASTER-FILE
047700         AT END
047800             MOVE 'Y' TO WS-EOF-USER-SW
047900         NOT AT END
048000             PERFORM 3050-INSIGHTS-FOR-USER THRU 3050-EXIT.
048100 3000-EXIT.
048200     EXIT.
048300*
048400*    RESET EVERY PER-USER WORKING FIGURE TO ITS STARTING VALUE -
048500*    WS-HEALTH-SCORE STARTS AT 50, THE SHOP'S CHOSEN MIDPOINT
048600*    BASELINE THAT RULES 8-10 THEN ADD TO OR SUBTRACT FROM.
048700*    EVERYTHING ELSE STARTS AT ZERO.
048800 3050-INSIGHTS-FOR-USER.
048900     ADD 1 TO WS-USER-COUNT.
049000     MOVE ZERO TO WS-MONTHLY-INCOME.
049100     MOVE ZERO TO WS-MONTHLY-EXPENSE.
049200     MOVE ZERO TO WS-MONTHLY-SAVINGS.
049300     MOVE ZERO TO WS-3MO-INCOME-TOTAL.
049400     MOVE ZERO TO WS-AVG-MONTHLY-INCOME.
049500     MOVE ZERO TO WS-ESTIMATED-BUDGET.
049600     MOVE ZERO TO WS-SAVINGS-RATE.
049700     MOVE ZERO TO WS-SAVINGS-POINTS.
049800     MOVE 50 TO WS-HEALTH-SCORE.
049900     MOVE 'N' TO WS-HAS-CHECKING-SW.
050000     MOVE 'N' TO WS-HAS-SAVINGS-SW.
050100     MOVE ZERO TO WS-NET-WORTH.
050200     PERFORM 3060-RESET-CATEGORY-TOTALS THRU 3060-EXIT.
050300*    LOOK UP THIS USER'S NET-WORTH-WORK ROW; IF NONE IS FOUND
050400*    RULE 4 STANDS - WS-NET-WORTH AND THE TWO ACCOUNT-DIVERSITY
050500*    SWITCHES ARE LEFT AT THEIR ZERO/'N' DEFAULTS ABOVE.
050600     MOVE 'N' TO WS-FOUND-SW.
050700     MOVE 1 TO WS-SUB-1.
050800     PERFORM 3100-FIND-NET-WORTH-ENTRY THRU 3100-EXIT
050900         UNTIL WS-SUB-1 > WS-NETWORTH-TABLE-COUNT
051000            OR RECORD-FOUND.
051100*    ONE FULL SCAN OF THE TRANSACTION TABLE FOR THIS USER ID -
051200*    PICKS UP CURRENT-MONTH INCOME/EXPENSE, THE CATEGORY
051300*    BREAKDOWN AND THE TRAILING 3-MONTH INCOME TOTAL TOGETHER.
051400     MOVE 1 TO WS-SUB-2.
051500     PERFORM 3250-EVALUATE-ONE-TXN THRU 3250-EXIT
051600         UNTIL WS-SUB-2 > WS-TXN-TABLE-COUNT.
051700     COMPUTE WS-MONTHLY-SAVINGS =
051800         WS-MONTHLY-INCOME - WS-MONTHLY-EXPENSE.
051900*    RULE 6 - TRAILING 3-MONTH AVERAGE INCOME, ROUNDED.
052000     COMPUTE WS-AVG-MONTHLY-INCOME ROUNDED =
052100         WS-3MO-INCOME-TOTAL / 3.
052200*    RULE 7 - SUGGESTED BUDGET IS 80 PERCENT OF THAT AVERAGE,
052300*    ALSO ROUNDED.
052400     COMPUTE WS-ESTIMATED-BUDGET ROUNDED =
052500         WS-AVG-MONTHLY-INCOME * 0.80.
052600     PERFORM 3400-COMPUTE-HEALTH-SCORE THRU 3400-EXIT.
052700     PERFORM 3500-WRITE-CATEGORY-LOG THRU 3500-EXIT.
052800     PERFORM 3600-WRITE-SUMMARY-RECORD THRU 3600-EXIT.
052900 3050-EXIT.
053000     EXIT.
053100*
053200*    ZEROES ALL TEN CATEGORY-TOTAL ACCUMULATORS BEFORE THIS
053300*    USER'S TRANSACTION SCAN BEGINS - THE TABLE ITSELF AND ITS
053400*    NAMES SURVIVE ACROSS USERS, ONLY THE TOTALS RESET.
053500 3060-RESET-CATEGORY-TOTALS.
053600     MOVE 1 TO WS-SUB-1.
053700     PERFORM 3070-ZERO-ONE-CATEGORY THRU 3070-EXIT
053800         UNTIL WS-SUB-1 > 10.
053900 3060-EXIT.
054000     EXIT.
054100*
054200 3070-ZERO-ONE-CATEGORY.
054300     MOVE ZERO TO WS-CAT-TOTAL (WS-SUB-1).
054400     ADD 1 TO WS-SUB-1.
054500 3070-EXIT.
054600     EXIT.
054700*
054800*    LINEAR SCAN OF WS-NETWORTH-TABLE BY USER ID - THE TABLE IS
054900*    NOT KEPT IN USER-ID SEQUENCE, SO A BINARY SEARCH IS NOT
055000*    POSSIBLE WITHOUT FIRST SORTING IT, WHICH THIS SHOP HAS NOT
055100*    JUDGED WORTH THE EXTRA STEP AT THE CURRENT ROW COUNT.
055200 3100-FIND-NET-WORTH-ENTRY.
055300     IF WS-NWT-USER-ID (WS-SUB-1) = USR-ID
055400         MOVE 'Y' TO WS-FOUND-SW
055500         MOVE WS-NWT-NET-WORTH (WS-SUB-1)    TO WS-NET-WORTH
055600         MOVE WS-NWT-HAS-CHECKING (WS-SUB-1) TO WS-HAS-CHECKING-SW
055700         MOVE WS-NWT-HAS-SAVINGS (WS-SUB-1)  TO WS-HAS-SAVINGS-SW
055800     ELSE
055900         ADD 1 TO WS-SUB-1
056000     END-IF.
056100 3100-EXIT.
056200     EXIT.
056300*
056400*    BATCH FLOW SECTION 3 - ONE PASS OVER THE TRANSACTION TABLE
056500*    PER USER, PICKING UP THE CURRENT-MONTH TOTALS, THE EXPENSE
056600*    CATEGORY BREAKDOWN, AND THE TRAILING 3-MONTH INCOME TOTAL
056700*    ALL AT ONCE.
056800 3250-EVALUATE-ONE-TXN.
056900     IF WS-TBL-TXN-USER-ID (WS-SUB-2) = USR-ID
057000         IF WS-TBL-TXN-DATE (WS-SUB-2) (1:6) = WS-RUN-CCYYMM
057100             IF WS-TBL-TXN-TYPE (WS-SUB-2) = 'INCOME'
057200                 ADD WS-TBL-TXN-AMOUNT (WS-SUB-2)
057300                     TO WS-MONTHLY-INCOME
057400             ELSE
057500                 IF WS-TBL-TXN-TYPE (WS-SUB-2) = 'EXPENSE'
057600                     ADD WS-TBL-TXN-AMOUNT (WS-SUB-2)
057700                         TO WS-MONTHLY-EXPENSE
057800                     PERFORM 3260-ADD-TO-CATEGORY-TOTAL
057900                         THRU 3260-EXIT
058000                 END-IF
058100             END-IF
058200         END-IF
058300         IF WS-TBL-TXN-TYPE (WS-SUB-2) = 'INCOME'
058400            AND WS-TBL-TXN-DATE (WS-SUB-2) >= WS-CUTOFF-DATE
058500            AND WS-TBL-TXN-DATE (WS-SUB-2) <= WS-TODAY-DATE
058600             ADD WS-TBL-TXN-AMOUNT (WS-SUB-2)
058700                 TO WS-3MO-INCOME-TOTAL
058800         END-IF
058900     END-IF.
059000     ADD 1 TO WS-SUB-2.
059100 3250-EXIT.
059200     EXIT.
059300*
059400*    BUSINESS RULE 11 - ONLY THE CURRENT-MONTH CATEGORY TOTAL
059500*    IS ACCUMULATED HERE; THE POSITIVE-AMOUNT TEST IS APPLIED
059600*    LATER, WHEN THE BREAKDOWN IS TRACED TO THE RESULT LOG.
059700 3260-ADD-TO-CATEGORY-TOTAL.
059800     MOVE 'N' TO WS-CAT-FOUND-SW.
059900     MOVE 1 TO WS-SUB-1.
060000     PERFORM 3270-FIND-CATEGORY-ENTRY THRU 3270-EXIT
060100         UNTIL WS-SUB-1 > 10
060200            OR CATEGORY-FOUND.
060300 3260-EXIT.
060400     EXIT.
060500*
060600 3270-FIND-CATEGORY-ENTRY.
060700     IF WS-CAT-NAME (WS-SUB-1) = WS-TBL-TXN-CATEGORY (WS-SUB-2)
060800         MOVE 'Y' TO WS-CAT-FOUND-SW
060900         ADD WS-TBL-TXN-AMOUNT (WS-SUB-2) TO WS-CAT-TOTAL (WS-SUB-1)
061000     ELSE
061100         ADD 1 TO WS-SUB-1
061200     END-IF.
061300 3270-EXIT.
061400     EXIT.
061500*
061600*    BUSINESS RULES 8, 9 AND 10 - SAVINGS-RATE FACTOR, FLAT
061700*    DIVERSITY AND NET-WORTH FACTORS, THEN THE FINAL CLAMP.
061800 3400-COMPUTE-HEALTH-SCORE.
061900     IF WS-AVG-MONTHLY-INCOME > ZERO
062000         COMPUTE WS-SAVINGS-RATE ROUNDED =
062100             (WS-AVG-MONTHLY-INCOME - WS-MONTHLY-EXPENSE)
062200                 / WS-AVG-MONTHLY-INCOME
062300         COMPUTE WS-SAVINGS-POINTS = WS-SAVINGS-RATE * 100
062400         IF WS-SAVINGS-POINTS > 25
062500             MOVE 25 TO WS-SAVINGS-POINTS
062600         END-IF
062700         ADD WS-SAVINGS-POINTS TO WS-HEALTH-SCORE
062800     END-IF.
062900     IF WS-HAS-CHECKING-SW = 'Y'
063000         ADD 5 TO WS-HEALTH-SCORE
063100     END-IF.
063200     IF WS-HAS-SAVINGS-SW = 'Y'
063300         ADD 10 TO WS-HEALTH-SCORE
063400     END-IF.
063500     IF WS-NET-WORTH > ZERO
063600         ADD 10 TO WS-HEALTH-SCORE
063700     END-IF.
063800     IF WS-HEALTH-SCORE > 100
063900         MOVE 100 TO WS-HEALTH-SCORE
064000     END-IF.
064100     IF WS-HEALTH-SCORE < 0
064200         MOVE 0 TO WS-HEALTH-SCORE
064300     END-IF.
064400 3400-EXIT.
064500     EXIT.
064600*
064700*    RULE 11 - ONE RESULT-LOG ROW PER CATEGORY THAT HAD ANY
064800*    POSITIVE SPENDING THIS MONTH; ZERO-TOTAL CATEGORIES ARE
064900*    SKIPPED RATHER THAN LOGGED AS A ZERO LINE (SEE 3550).
065000 3500-WRITE-CATEGORY-LOG.
065100     MOVE 1 TO WS-SUB-1.
065200     PERFORM 3550-WRITE-ONE-CATEGORY-LINE THRU 3550-EXIT
065300         UNTIL WS-SUB-1 > 10.
065400 3500-EXIT.
065500     EXIT.
065600*
065700*    UNLIKE THE OTHER THREE PFA PROGRAMS' RESULT LOGS, EVERY
065800*    ROW WRITTEN HERE CARRIES RESULT-CDE 'Y' - THERE IS NO
065900*    REJECT CASE FOR A CATEGORY TOTAL, IT EITHER HAD SPENDING
066000*    THIS MONTH OR IT DID NOT GET WRITTEN AT ALL.
066100 3550-WRITE-ONE-CATEGORY-LINE.
066200     IF WS-CAT-TOTAL (WS-SUB-1) > ZERO
066300         MOVE WS-CUR-CCYY TO RLG-RUN-DATE (1:4)
066400         MOVE WS-CUR-MM   TO RLG-RUN-DATE (5:2)
066500         MOVE WS-CUR-DD   TO RLG-RUN-DATE (7:2)
066600         MOVE 'TIP30' TO RLG-PROGRAM-ID
066700         MOVE 'CATEGORY' TO RLG-ENTITY-TYPE
066800         MOVE USR-ID TO RLG-KEY-ID
066900         MOVE 'C' TO RLG-ACTION-CDE
067000         MOVE 'Y' TO RLG-RESULT-CDE
067100         MOVE WS-CAT-TOTAL (WS-SUB-1) TO WS-CAT-AMOUNT-EDIT
067200         STRING 'CATEGORY ' WS-CAT-NAME (WS-SUB-1)
067300                ' SPENDING ' WS-CAT-AMOUNT-EDIT
067400                DELIMITED BY SIZE INTO RLG-REASON-TEXT
067500         WRITE RESULT-LOG-RECORD
067600     END-IF.
067700     ADD 1 TO WS-SUB-1.
067800 3550-EXIT.
067900     EXIT.
068000*
068100*    ONE FINANCIAL-SUMMARY-RECORD PER USER - THE FINISHED
068200*    PRODUCT OF THE WHOLE RUN.  ALL SIX WORKING FIGURES WERE
068300*    COMPUTED ABOVE AT 3050/3100/3250/3400, THIS PARAGRAPH ONLY
068400*    MOVES THEM ACROSS AND WRITES.
068500 3600-WRITE-SUMMARY-RECORD.
068600     MOVE USR-ID                 TO FS-USER-ID.
068700     MOVE WS-NET-WORTH            TO FS-NET-WORTH.
068800     MOVE WS-MONTHLY-INCOME       TO FS-MONTHLY-INCOME.
068900     MOVE WS-MONTHLY-EXPENSE      TO FS-MONTHLY-EXPENSES.
069000     MOVE WS-MONTHLY-SAVINGS      TO FS-MONTHLY-SAVINGS.
069100     MOVE WS-AVG-MONTHLY-INCOME   TO FS-AVG-MONTHLY-INCOME.
069200     MOVE WS-ESTIMATED-BUDGET     TO FS-ESTIMATED-BUDGET.
069300     MOVE WS-HEALTH-SCORE         TO FS-HEALTH-SCORE.
069400     WRITE FINANCIAL-SUMMARY-RECORD.
069500 3600-EXIT.
069600     EXIT.
069700*
069800*    CLOSES ALL FIVE FILES AND DISPLAYS THE RUN COUNT TO THE
069900*    JOB LOG - NO RETURN-CODE SET, A CLEAN CLOSE ALWAYS ENDS
070000*    THIS STEP NORMALLY.
070100 0900-TERMINATE-RUN.
070200     CLOSE USER-MASTER-FILE
070300           TRANSACTION-FILE
070400           NET-WORTH-WORK
070500           FINANCIAL-SUMMARY-OUT
070600           RESULT-LOG-OUT.
070700     DISPLAY 'PFA.TIP30 FINANCIAL-INSIGHTS COMPLETE'.
070800     DISPLAY 'USERS PROCESSED     - ' WS-USER-COUNT.
070900 0900-EXIT.
071000     EXIT.
